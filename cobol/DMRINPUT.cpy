000100******************************************************************
000200* DMRINPUT --  INCOMING DMARC REPORT FEED RECORD
000300*              COPY MEMBER SHARED BY DMRPARSE (WHICH EDITS THE
000400*              RAW FEED) AND DMRLOAD (WHICH RE-READS THE EDITED
000500*              FEED TO BUILD THE RECORD STORE).
000600*
000700*              THE FEED CARRIES THREE ROW FORMATS, FLAGGED BY
000800*              DMR-REC-TYPE THE WAY AN OLDER FEED IN THIS SHOP
000900*              FLAGGED ITS OWN TRAILER ROW OFF A ONE-CHARACTER
001000*              RECORD-TYPE FIELD --
001100*                "H" ONE PER REPORT  - REPORT-HEADER FIELDS
001200*                "D" ONE PER SOURCE  - DETAIL + ITS SPF RESULT +
001300*                                      ITS DKIM SIGNATURE TABLE
001400*                "T" LAST RECORD     - FILE-COUNT TRAILER
001500******************************************************************
001600 01  DMARC-INPUT-REC.
001700     05  DMR-REC-TYPE                PIC X(1).
001800         88  DMR-HEADER-ROW             VALUE "H".
001900         88  DMR-DETAIL-ROW             VALUE "D".
002000         88  DMR-TRAILER-ROW            VALUE "T".
002100     05  DMR-I-REPORT-ID             PIC X(40).
002200     05  DMR-I-RECEIVER-NAME         PIC X(30).
002300     05  DMR-I-REPORT-FILENAME       PIC X(60).
002400     05  DMR-I-REPORT-START-TS       PIC 9(10).
002500     05  DMR-I-REPORT-END-TS         PIC 9(10).
002600     05  DMR-I-IP-ADDRESS            PIC X(39).
002700     05  DMR-I-HOSTNAME              PIC X(60).
002800     05  DMR-I-POLICY-DISPOSITION    PIC X(10).
002900     05  DMR-I-POLICY-REASON         PIC X(20).
003000     05  DMR-I-POLICY-SPF-RESULT    PIC X(10).
003100         88  DMR-I-SPF-EVAL-PASS        VALUE "pass".
003200         88  DMR-I-SPF-EVAL-FAIL        VALUE "fail".
003300     05  DMR-I-POLICY-DKIM-RESULT   PIC X(10).
003400         88  DMR-I-DKIM-EVAL-PASS       VALUE "pass".
003500         88  DMR-I-DKIM-EVAL-FAIL       VALUE "fail".
003600******************************************************************
003700* NORMALIZED BY DMRPARSE (R2/R3) - CARRIED FORWARD ON DMREDIT SO
003800* DMRLOAD NEVER HAS TO RE-INTERPRET THE RAW POLICY STRINGS ABOVE
003900******************************************************************
004000     05  DMR-I-SPF-PASS-FLAG         PIC X(1).
004100         88  DMR-I-SPF-FLAG-YES         VALUE "Y".
004200         88  DMR-I-SPF-FLAG-NO          VALUE "N".
004300         88  DMR-I-SPF-FLAG-UNK         VALUE "U".
004400     05  DMR-I-DKIM-PASS-FLAG        PIC X(1).
004500         88  DMR-I-DKIM-FLAG-YES        VALUE "Y".
004600         88  DMR-I-DKIM-FLAG-NO         VALUE "N".
004700     05  DMR-I-HEADER-FROM           PIC X(60).
004800     05  DMR-I-ENVELOPE-FROM         PIC X(60).
004900     05  DMR-I-MSG-COUNT             PIC 9(7).
005000     05  DMR-I-SPF-DOMAIN            PIC X(60).
005100     05  DMR-I-SPF-RAW-RESULT        PIC X(10).
005200     05  DMR-I-SIG-COUNT             PIC 9(2) COMP.
005300     05  DMR-I-SIGNATURES OCCURS 5 TIMES
005400                           INDEXED BY DMR-SIG-IDX.
005500         10  DMR-I-SIG-DOMAIN        PIC X(60).
005600         10  DMR-I-SIG-RESULT        PIC X(10).
005700             88  DMR-I-SIG-IS-NONE       VALUE "none".
005800             88  DMR-I-SIG-IS-NEUTRAL    VALUE "neutral".
005900         10  DMR-I-SIG-SELECTOR      PIC X(30).
006000****** R4 FILTER RESULT - SET BY DMRPARSE, HONORED BY DMRLOAD
006100         10  DMR-I-SIG-KEEP-SW        PIC X(1).
006200             88  DMR-I-SIG-KEEP          VALUE "Y".
006300             88  DMR-I-SIG-DROP          VALUE "N".
006400     05  FILLER                      PIC X(21) VALUE SPACES.
