000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DMRLOAD.
000300 AUTHOR. R K PRUITT.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/15/89.
000600 DATE-COMPILED. 03/15/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*        THIS PROGRAM READS THE EDITED DMARC FEED PRODUCED BY
001300*        DMRPARSE AND LOADS IT INTO THE FOUR RECORD-STORE FILES
001400*        (REPORT-HEADER, DETAIL, SPF-RESULT, DKIM-SIGNATURE).
001500*
001600*        A REPORT WHOSE FILENAME ALREADY APPEARS ON THE DMRHDRX
001700*        INDEX IS SKIPPED ENTIRELY (R1).  SURVIVING REPORTS GET
001800*        THEIR RECORD-ID AND SIGNATURE-ID ASSIGNED HERE (R5), AND
001900*        EACH DETAIL'S HOSTNAME IS RESOLVED THROUGH AN IN-MEMORY
002000*        rDNS CACHE SO THE SAME IP IS NEVER LOOKED UP TWICE (R6).
002100*
002200******************************************************************
002300
002400         INPUT FILE              -   DDS0001.DMREDIT
002500
002600         VSAM INDEX FILE         -   DDS0001.DMRHDRX
002700
002800         OUTPUT FILES PRODUCED   -   DDS0001.DMRHDRR
002900                                     DDS0001.DMRDTLR
003000                                     DDS0001.DMRSPFR
003100                                     DDS0001.DMRSIGR
003200
003300         DUMP FILE               -   SYSOUT
003400
003500******************************************************************
003600* CHANGE LOG
003700*----------------------------------------------------------------
003800* 031589 RKP  ORIGINAL PROGRAM.
003900* 091590 RKP  rDNS CACHE TABLE ADDED (R6) - WE WERE STAMPING THE
004000*             SAME IP'S HOSTNAME ONTO EVERY DETAIL ROW FROM THE
004100*             FEED, EVEN WHEN A LATER ROW CAME IN BLANK.        CR-0443
004200* 052692 TGD  SIGNATURE-ID RESET MOVED INTO 400-WRITE-STORE-RECS
004300*             SO IT RESTARTS AT ZERO ON EVERY DETAIL ROW, NOT
004400*             ONCE PER REPORT.                                 CR-0805
004500* 110894 MM   DMRHDRX CHANGED FROM SEQUENTIAL TO INDEXED - THE
004600*             OLD FLAT-FILE LOOKUP WAS A FULL TABLE SCAN PER
004700*             REPORT AND TIMED OUT ON A BIG OVERNIGHT FEED.    CR-1142
004800* 021798 JS   Y2K REVIEW - NO STORED CENTURY-SENSITIVE DATES IN
004900*             THIS PROGRAM, NONE TO FIX.                       CR-1699
005000* 081501 KP   ADDED DUMP REDEFINES FOR THE TRAILER COUNT AND THE
005100*             RECORD-ID COUNTER, SAME AS DMRPCT/DMRPARSE.      CR-2207
005200*----------------------------------------------------------------
005300******************************************************************
005400 ENVIRONMENT DIVISION.
005500 CONFIGURATION SECTION.
005600 SOURCE-COMPUTER. IBM-390.
005700 OBJECT-COMPUTER. IBM-390.
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     SELECT SYSOUT
006300     ASSIGN TO UT-S-SYSOUT
006400       ORGANIZATION IS SEQUENTIAL.
006500
006600     SELECT DMR-EDIT-FILE
006700     ASSIGN TO UT-S-DMREDIT
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100     SELECT DMR-HEADER-FILE
007200     ASSIGN TO UT-S-DMRHDRR
007300       ACCESS MODE IS SEQUENTIAL
007400       FILE STATUS IS HFCODE.
007500
007600     SELECT DMR-DETAIL-FILE
007700     ASSIGN TO UT-S-DMRDTLR
007800       ACCESS MODE IS SEQUENTIAL
007900       FILE STATUS IS DFCODE.
008000
008100     SELECT DMR-SPF-FILE
008200     ASSIGN TO UT-S-DMRSPFR
008300       ACCESS MODE IS SEQUENTIAL
008400       FILE STATUS IS SFCODE.
008500
008600     SELECT DMR-SIG-FILE
008700     ASSIGN TO UT-S-DMRSIGR
008800       ACCESS MODE IS SEQUENTIAL
008900       FILE STATUS IS GFCODE.
009000
009100     SELECT DMR-HDRX-FILE
009200            ASSIGN       TO DMRHDRX
009300            ORGANIZATION IS INDEXED
009400            ACCESS MODE  IS RANDOM
009500            RECORD KEY   IS DMRHDRX-KEY
009600            FILE STATUS  IS XFCODE.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  SYSOUT
010100     RECORDING MODE IS F
010200     LABEL RECORDS ARE STANDARD
010300     RECORD CONTAINS 130 CHARACTERS
010400     BLOCK CONTAINS 0 RECORDS
010500     DATA RECORD IS SYSOUT-REC.
010600 01  SYSOUT-REC  PIC X(130).
010700
010800****** THIS FILE IS THE OUTPUT OF DMRPARSE - SAME THREE RECORD
010900****** FORMATS, ALREADY EDITED AND SPF/DKIM-NORMALISED
011000 FD  DMR-EDIT-FILE
011100     RECORDING MODE IS F
011200     LABEL RECORDS ARE STANDARD
011300     RECORD CONTAINS 1027 CHARACTERS
011400     BLOCK CONTAINS 0 RECORDS
011500     DATA RECORD IS DMARC-INPUT-REC-DATA.
011600 01  DMARC-INPUT-REC-DATA PIC X(1027).
011700
011800 FD  DMR-HEADER-FILE
011900     RECORDING MODE IS F
012000     LABEL RECORDS ARE STANDARD
012100     BLOCK CONTAINS 0 RECORDS
012200     RECORD CONTAINS 160 CHARACTERS
012300     DATA RECORD IS DMR-HEADER-REC.
012400 COPY DMRHDRR.
012500
012600 FD  DMR-DETAIL-FILE
012700     RECORDING MODE IS F
012800     LABEL RECORDS ARE STANDARD
012900     BLOCK CONTAINS 0 RECORDS
013000     RECORD CONTAINS 312 CHARACTERS
013100     DATA RECORD IS DMR-DETAIL-REC.
013200 COPY DMRDTLR.
013300
013400 FD  DMR-SPF-FILE
013500     RECORDING MODE IS F
013600     LABEL RECORDS ARE STANDARD
013700     BLOCK CONTAINS 0 RECORDS
013800     RECORD CONTAINS 124 CHARACTERS
013900     DATA RECORD IS DMR-SPF-REC.
014000 COPY DMRSPFR.
014100
014200 FD  DMR-SIG-FILE
014300     RECORDING MODE IS F
014400     LABEL RECORDS ARE STANDARD
014500     BLOCK CONTAINS 0 RECORDS
014600     RECORD CONTAINS 156 CHARACTERS
014700     DATA RECORD IS DMR-SIG-REC.
014800 COPY DMRSIGR.
014900
015000 FD  DMR-HDRX-FILE
015100     RECORD CONTAINS 150 CHARACTERS
015200     DATA RECORD IS DMRHDRX-REC.
015300 COPY DMRHDRX.
015400
015500** QSAM FILE
015600 WORKING-STORAGE SECTION.
015700
015800 01  FILE-STATUS-CODES.
015900     05  OFCODE                      PIC X(2).
016000         88  CODE-READ                  VALUE SPACES.
016100     05  HFCODE                      PIC X(2).
016200         88  CODE-WRITE                 VALUE SPACES.
016300     05  DFCODE                      PIC X(2).
016400         88  CODE-WRITE                 VALUE SPACES.
016500     05  SFCODE                      PIC X(2).
016600         88  CODE-WRITE                 VALUE SPACES.
016700     05  GFCODE                      PIC X(2).
016800         88  CODE-WRITE                 VALUE SPACES.
016900     05  XFCODE                      PIC X(2).
017000         88  RECORD-FOUND               VALUE "00".
017100         88  RECORD-NOT-FOUND           VALUE "23".
017200
017300 COPY DMRINPUT.
017400** QSAM FILE
017500
017600 01  WS-TRAILER-REC.
017700     05  FILLER                      PIC X(1).
017800     05  IN-FILE-COUNT               PIC 9(9).
017900     05  FILLER                      PIC X(1017).
018000
018100 77  WS-DATE                         PIC 9(6).
018200 01  WS-DATE-PARTS REDEFINES WS-DATE.
018300     05  WS-DATE-YY                  PIC 9(2).
018400     05  WS-DATE-MM                  PIC 9(2).
018500     05  WS-DATE-DD                  PIC 9(2).
018600
018700******************************************************************
018800* rDNS CACHE (R6) - FIRST OCCURRENCE OF AN IP ESTABLISHES THE
018900* MAPPING, LATER DETAIL ROWS FOR THE SAME IP REUSE IT INSTEAD OF
019000* TRUSTING WHATEVER HOSTNAME THE FEED HAPPENS TO CARRY THAT TIME
019100******************************************************************
019200 01  WS-IP-CACHE-TABLE.
019300     05  WS-IP-CACHE-ENTRY OCCURS 500 TIMES
019400                           INDEXED BY IP-IDX.
019500         10  WS-CACHE-IP             PIC X(39).
019600         10  WS-CACHE-HOST           PIC X(60).
019700
019800 01  COUNTERS-IDXS-AND-ACCUMULATORS.
019900     05  RECORDS-READ                PIC 9(9) COMP.
020000     05  N-NEW                       PIC 9(7) COMP.
020100     05  WS-CUR-RECORD-ID            PIC 9(4) COMP.
020200     05  WS-CUR-SIG-ID               PIC 9(2) COMP.
020300     05  WS-NEXT-CACHE-SLOT          PIC 9(4) COMP VALUE 1.
020400
020500******************************************************************
020600* DIAGNOSTIC DUMP VIEWS - SAME IDIOM AS DMRPCT, LETS OPERATIONS
020700* DISPLAY THE RAW BYTES BEHIND A BAD TRAILER BALANCE OR A
020800* RECORD-ID COUNTER THAT LOOKS WRONG ON A BLOWN RUN              CR-2207
020900******************************************************************
021000 01  WS-TRAILER-COUNT-DUMP.
021100     05  WS-TRAILER-COUNT-NUM        PIC 9(9) COMP.
021200     05  WS-TRAILER-COUNT-ALPHA REDEFINES WS-TRAILER-COUNT-NUM
021300                                     PIC X(4).
021400
021500 01  WS-RECORD-ID-DUMP               PIC 9(4) COMP.
021600 01  WS-RECORD-ID-SPLIT REDEFINES WS-RECORD-ID-DUMP
021700                                     PIC X(2).
021800
021900******************************************************************
022000* END-OF-JOB SUMMARY LINE - ONE COMPOSED SYSOUT RECORD, SAME
022100* STRING-INTO-A-WS-AREA IDIOM USED ELSEWHERE IN THIS SHOP FOR
022200* BUILDING A REPORT LINE OUT OF SEVERAL EDITED FIELDS
022300******************************************************************
022400 01  WS-SUMMARY-FIELDS.
022500     05  WS-IN-FILE-COUNT-O          PIC Z(8)9.
022600     05  WS-N-NEW-O                  PIC Z(6)9.
022700 01  WS-SUMMARY-LINE                 PIC X(80).
022800
022900 01  MISC-WS-FLDS.
023000     05  RETURN-CD                   PIC S9(04) VALUE 0.
023100
023200 01  FLAGS-AND-SWITCHES.
023300     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
023400         88  NO-MORE-DATA                VALUE "N".
023500     05  DUPLICATE-SW                PIC X(01) VALUE "N".
023600         88  DUPLICATE-REPORT            VALUE "Y".
023700     05  CACHE-FOUND-SW              PIC X(01) VALUE "N".
023800         88  CACHE-HIT                   VALUE "Y".
023900
024000 COPY ABENDREC.
024100** QSAM FILE
024200
024300 PROCEDURE DIVISION.
024400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
024500     PERFORM 100-MAINLINE THRU 100-EXIT
024600             UNTIL NO-MORE-DATA OR DMR-TRAILER-ROW.
024700     PERFORM 900-CLEANUP THRU 900-EXIT.
024800     MOVE ZERO TO RETURN-CODE.
024900     GOBACK.
025000
025100 000-HOUSEKEEPING.
025200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
025300     DISPLAY "******** BEGIN JOB DMRLOAD ********".
025400*  Code your statement here to OPEN files
025500     ACCEPT  WS-DATE FROM DATE.
025600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC,
025700                WS-IP-CACHE-TABLE.
025800     PERFORM 800-OPEN-FILES THRU 800-EXIT.
025900     PERFORM 900-READ-DMREDIT THRU 900-EXIT.
026000     IF NO-MORE-DATA
026100         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
026200         GO TO 1000-ABEND-RTN.
026300 000-EXIT.
026400     EXIT.
026500
026600 100-MAINLINE.
026700     MOVE "100-MAINLINE" TO PARA-NAME.
026800     IF DMR-HEADER-ROW
026900         PERFORM 200-CHECK-DUPLICATE THRU 200-EXIT
027000     ELSE
027100     IF DMR-DETAIL-ROW
027200     AND NOT DUPLICATE-REPORT
027300         PERFORM 400-WRITE-STORE-RECS THRU 400-EXIT.
027400
027500     PERFORM 900-READ-DMREDIT THRU 900-EXIT.
027600 100-EXIT.
027700     EXIT.
027800
027900 200-CHECK-DUPLICATE.
028000     MOVE "200-CHECK-DUPLICATE" TO PARA-NAME.
028100******** R1 - a filename already on the index is skipped whole
028200     MOVE DMR-I-REPORT-FILENAME TO DMRHDRX-KEY.
028300     READ DMR-HDRX-FILE.
028400     IF RECORD-FOUND
028500         MOVE "Y" TO DUPLICATE-SW
028600         GO TO 200-EXIT.
028700
028800     MOVE "N" TO DUPLICATE-SW.
028900     WRITE DMRHDRX-REC
029000         INVALID KEY
029100             MOVE "** PROBLEM WRITING DMRHDRX" TO ABEND-REASON
029200             MOVE XFCODE TO EXPECTED-VAL
029300             GO TO 1000-ABEND-RTN
029400     END-WRITE.
029500
029600     MOVE DMR-I-REPORT-ID          TO DMRH-REPORT-ID.
029700     MOVE DMR-I-RECEIVER-NAME      TO DMRH-RECEIVER-NAME.
029800     MOVE DMR-I-REPORT-FILENAME    TO DMRH-REPORT-FILENAME.
029900     MOVE DMR-I-REPORT-START-TS    TO DMRH-REPORT-START-TS.
030000     MOVE DMR-I-REPORT-END-TS      TO DMRH-REPORT-END-TS.
030100     WRITE DMR-HEADER-REC.
030200
030300     MOVE ZERO TO WS-CUR-RECORD-ID.
030400     ADD +1 TO N-NEW.
030500 200-EXIT.
030600     EXIT.
030700
030800 225-RESOLVE-HOSTNAME.
030900******** R6 - rDNS cache: first sighting of an IP wins
031000     MOVE "N" TO CACHE-FOUND-SW.
031100     SET IP-IDX TO 1.
031200     SEARCH WS-IP-CACHE-ENTRY
031300         AT END
031400             MOVE "N" TO CACHE-FOUND-SW
031500         WHEN WS-CACHE-IP(IP-IDX) = DMR-I-IP-ADDRESS
031600             MOVE "Y" TO CACHE-FOUND-SW
031700     END-SEARCH.
031800
031900     IF CACHE-HIT
032000         MOVE WS-CACHE-HOST(IP-IDX) TO DMR-I-HOSTNAME
032100     ELSE
032200         IF WS-NEXT-CACHE-SLOT < 500
032300             MOVE DMR-I-IP-ADDRESS
032400                          TO WS-CACHE-IP(WS-NEXT-CACHE-SLOT)
032500             MOVE DMR-I-HOSTNAME
032600                          TO WS-CACHE-HOST(WS-NEXT-CACHE-SLOT)
032700             ADD +1 TO WS-NEXT-CACHE-SLOT.
032800 225-EXIT.
032900     EXIT.
033000
033100 400-WRITE-STORE-RECS.
033200     MOVE "400-WRITE-STORE-RECS" TO PARA-NAME.
033300     PERFORM 225-RESOLVE-HOSTNAME THRU 225-EXIT.
033400
033500     MOVE DMR-I-REPORT-ID          TO DMRD-REPORT-ID.
033600     MOVE WS-CUR-RECORD-ID         TO DMRD-RECORD-ID.
033700     MOVE DMR-I-IP-ADDRESS         TO DMRD-IP-ADDRESS.
033800     MOVE DMR-I-HOSTNAME           TO DMRD-HOSTNAME.
033900     MOVE DMR-I-POLICY-DISPOSITION TO DMRD-DISPOSITION.
034000     MOVE DMR-I-POLICY-REASON      TO DMRD-REASON.
034100     MOVE DMR-I-SPF-PASS-FLAG      TO DMRD-SPF-PASS.
034200     MOVE DMR-I-DKIM-PASS-FLAG     TO DMRD-DKIM-PASS.
034300     MOVE DMR-I-HEADER-FROM        TO DMRD-HEADER-FROM.
034400     MOVE DMR-I-ENVELOPE-FROM      TO DMRD-ENVELOPE-FROM.
034500     MOVE DMR-I-MSG-COUNT          TO DMRD-MSG-COUNT.
034600     WRITE DMR-DETAIL-REC.
034700
034800     MOVE DMR-I-REPORT-ID          TO DMRS-REPORT-ID.
034900     MOVE WS-CUR-RECORD-ID         TO DMRS-RECORD-ID.
035000     MOVE DMR-I-SPF-DOMAIN         TO DMRS-SPF-DOMAIN.
035100     MOVE DMR-I-SPF-RAW-RESULT     TO DMRS-SPF-RESULT.
035200     WRITE DMR-SPF-REC.
035300
035400     MOVE ZERO TO WS-CUR-SIG-ID.
035500     SET DMR-SIG-IDX TO 1.
035600     PERFORM 450-WRITE-SIGNATURES THRU 450-EXIT
035700         VARYING DMR-SIG-IDX FROM 1 BY 1
035800         UNTIL DMR-SIG-IDX > 5.
035900
036000     ADD +1 TO WS-CUR-RECORD-ID.
036100 400-EXIT.
036200     EXIT.
036300
036400 450-WRITE-SIGNATURES.
036500******** R5 - SIGNATURE-ID assigned sequentially over KEPT sigs
036600     IF DMR-I-SIG-DOMAIN(DMR-SIG-IDX) = SPACES
036700         GO TO 450-EXIT.
036800     IF NOT DMR-I-SIG-KEEP(DMR-SIG-IDX)
036900         GO TO 450-EXIT.
037000
037100     MOVE DMR-I-REPORT-ID               TO DMRG-REPORT-ID.
037200     MOVE WS-CUR-RECORD-ID              TO DMRG-RECORD-ID.
037300     MOVE WS-CUR-SIG-ID                 TO DMRG-SIGNATURE-ID.
037400     MOVE DMR-I-SIG-DOMAIN(DMR-SIG-IDX) TO DMRG-DKIM-DOMAIN.
037500     MOVE DMR-I-SIG-RESULT(DMR-SIG-IDX) TO DMRG-DKIM-RESULT.
037600     MOVE DMR-I-SIG-SELECTOR(DMR-SIG-IDX) TO DMRG-DKIM-SELECTOR.
037700     WRITE DMR-SIG-REC.
037800     ADD +1 TO WS-CUR-SIG-ID.
037900 450-EXIT.
038000     EXIT.
038100
038200 700-CLOSE-FILES.
038300     MOVE "700-CLOSE-FILES" TO PARA-NAME.
038400     CLOSE DMR-EDIT-FILE, SYSOUT,
038500           DMR-HEADER-FILE, DMR-DETAIL-FILE,
038600           DMR-SPF-FILE, DMR-SIG-FILE, DMR-HDRX-FILE.
038700 700-EXIT.
038800     EXIT.
038900
039000 800-OPEN-FILES.
039100     MOVE "800-OPEN-FILES" TO PARA-NAME.
039200     OPEN INPUT DMR-EDIT-FILE.
039300     OPEN OUTPUT DMR-HEADER-FILE, DMR-DETAIL-FILE,
039400                 DMR-SPF-FILE, DMR-SIG-FILE, SYSOUT.
039500     OPEN I-O DMR-HDRX-FILE.
039600 800-EXIT.
039700     EXIT.
039800
039900 900-READ-DMREDIT.
040000     READ DMR-EDIT-FILE INTO DMARC-INPUT-REC
040100         AT END MOVE "N" TO MORE-DATA-SW
040200         GO TO 900-EXIT
040300     END-READ.
040400     IF DMR-DETAIL-ROW
040500         ADD +1 TO RECORDS-READ.
040600 900-EXIT.
040700     EXIT.
040800
040900 900-CLEANUP.
041000     MOVE "900-CLEANUP" TO PARA-NAME.
041100     IF NOT DMR-TRAILER-ROW
041200         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
041300         GO TO 1000-ABEND-RTN.
041400
041500     MOVE DMARC-INPUT-REC-DATA TO WS-TRAILER-REC.
041600     MOVE IN-FILE-COUNT TO WS-TRAILER-COUNT-NUM.
041700
041800     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
041900
042000     DISPLAY "** DETAIL RECORDS READ **".
042100     DISPLAY RECORDS-READ.
042200     DISPLAY "** NEW REPORTS LOADED **".
042300     DISPLAY N-NEW.
042400
042500     MOVE IN-FILE-COUNT TO WS-IN-FILE-COUNT-O.
042600     MOVE N-NEW         TO WS-N-NEW-O.
042700     IF IN-FILE-COUNT = 1
042800         IF N-NEW = 1
042900             STRING "Found 1 file, parsed 1 new report"
043000                    DELIMITED BY SIZE
043100                    INTO WS-SUMMARY-LINE
043200         ELSE
043300             STRING "Found 1 file, parsed " DELIMITED BY SIZE
043400                    WS-N-NEW-O              DELIMITED BY SIZE
043500                    " new reports"          DELIMITED BY SIZE
043600                    INTO WS-SUMMARY-LINE
043700     ELSE
043800         IF N-NEW = 1
043900             STRING "Found "           DELIMITED BY SIZE
044000                    WS-IN-FILE-COUNT-O DELIMITED BY SIZE
044100                    " files, parsed 1 new report"
044200                    DELIMITED BY SIZE
044300                    INTO WS-SUMMARY-LINE
044400         ELSE
044500             STRING "Found "           DELIMITED BY SIZE
044600                    WS-IN-FILE-COUNT-O DELIMITED BY SIZE
044700                    " files, parsed "  DELIMITED BY SIZE
044800                    WS-N-NEW-O         DELIMITED BY SIZE
044900                    " new reports"     DELIMITED BY SIZE
045000                    INTO WS-SUMMARY-LINE.
045100     DISPLAY WS-SUMMARY-LINE.
045200
045300*  Code the statement to Display a successful end-of-job msg
045400     DISPLAY "******** NORMAL END OF JOB DMRLOAD ********".
045500 900-EXIT.
045600     EXIT.
045700
045800 1000-ABEND-RTN.
045900     WRITE SYSOUT-REC FROM ABEND-REC.
046000     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046100     DISPLAY "*** ABNORMAL END OF JOB- DMRLOAD ***" UPON CONSOLE.
046200     DIVIDE ZERO-VAL INTO ONE-VAL.
