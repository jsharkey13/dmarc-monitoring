000100 IDENTIFICATION DIVISION.
000200******************************************************************
000300 PROGRAM-ID.  DMRPCT.
000400 AUTHOR. R K PRUITT.
000500 INSTALLATION. COBOL DEVELOPMENT CENTER.
000600 DATE-WRITTEN. 03/14/89.
000700 DATE-COMPILED. 03/14/89.
000800 SECURITY. NON-CONFIDENTIAL.
000900******************************************************************
001000*REMARKS.
001100*
001200*        THIS SUBPROGRAM IS CALLED BY DMRRPT TO TURN A DAY'S
001300*        PASS/FAIL MESSAGE COUNTS INTO THE TWO-DECIMAL PERCENT-
001400*        AGES PRINTED ON THE DAILY TALLY LINES (SPF, DKIM AND
001500*        DMARC CATEGORIES ALL SHARE THIS ONE ROUTINE).
001600*
001700******************************************************************
001800* CHANGE LOG
001900*----------------------------------------------------------------
002000* 031489 RKP  ORIGINAL PROGRAM - LIFTED THE PERCENT MATH OUT OF
002100*             DMRRPT SO ALL THREE CATEGORIES ROUND THE SAME WAY.
002200* 091590 RKP  DAY-TOTAL-ZERO GUARD ADDED AFTER AN EMPTY EXTRACT
002300*             FILE DROVE A 0C7 IN THE COMPUTE.               CR-0441
002400* 052692 TGD  ROUNDED KEYWORD ADDED TO BOTH COMPUTES - REPORT
002500*             WRITER WAS TRUNCATING INSTEAD OF ROUNDING.      CR-0803
002600* 110894 MM   CHANGED PCT FIELDS FROM COMP-3 TO MATCH THE ZONED
002700*             FIELDS DMRRPT ACTUALLY MOVES THEM INTO.         CR-1140
002800* 021798 JS   EXPANDED RETURN-CD FIELD - Y2K REVIEW FOUND NO DATE
002900*             FIELDS IN THIS MEMBER, NONE TO FIX.             CR-1699
003000* 081501 KP   ADDED DIAGNOSTIC REDEFINES OF THE WORK TOTAL SO
003100*             OPERATIONS CAN DUMP IT IN HEX WHEN SUPPORT CALLS
003200*             IN A BAD-PERCENTAGE TICKET.                     CR-2205
003300*----------------------------------------------------------------
003400******************************************************************
003500
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-390.
003900 OBJECT-COMPUTER. IBM-390.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300
004400 DATA DIVISION.
004500 FILE SECTION.
004600
004700 WORKING-STORAGE SECTION.
004800 01  MISC-FIELDS.
004900     05  WS-DAY-TOTAL                PIC 9(9) COMP.
005000
005100******************************************************************
005200* DIAGNOSTIC VIEW - LETS OPERATIONS DISPLAY THE RAW DAY-TOTAL
005300* BYTES WHEN A CALLER REPORTS A PERCENTAGE THAT DOESN'T ADD UP    CR-2205
005400******************************************************************
005500 01  WS-DUMP-AREA.
005600     05  WS-DUMP-TOTAL               PIC 9(9) COMP.
005700     05  WS-DUMP-TOTAL-ALPHA REDEFINES WS-DUMP-TOTAL
005800                                     PIC X(4).
005900
006000******************************************************************
006100* SPLIT VIEW OF THE COMBINED PASS/FAIL COUNT - USED ONLY BY THE
006200* SUPPORT TRACE DISPLAY IN 100-CALC-PCT-RTN                      CR-2205
006300******************************************************************
006400 01  WS-COMBINED-COUNT               PIC 9(9) COMP.
006500 01  WS-COMBINED-SPLIT REDEFINES WS-COMBINED-COUNT.
006600     05  WS-COMBINED-HI-PART         PIC 9(4) COMP.
006700     05  WS-COMBINED-LO-PART         PIC 9(5) COMP.
006800
006900******************************************************************
007000* ALPHA VIEW OF THE RETURN CODE FOR THE SAME REASON               CR-2205
007100******************************************************************
007200 01  WS-RETCODE-WORK                 PIC S9(4) COMP.
007300 01  WS-RETCODE-ALPHA REDEFINES WS-RETCODE-WORK
007400                                     PIC X(2).
007500
007600 LINKAGE SECTION.
007700 01  DMR-PCT-CALC-REC.
007800     05  DMR-PCT-PASS-COUNT          PIC 9(9) COMP.
007900     05  DMR-PCT-FAIL-COUNT          PIC 9(9) COMP.
008000     05  DMR-PCT-PASS-PCT            PIC 9(3)V99.
008100     05  DMR-PCT-FAIL-PCT            PIC 9(3)V99.
008200
008300 01  DMR-PCT-RETURN-CD               PIC 9(4) COMP.
008400
008500 PROCEDURE DIVISION USING DMR-PCT-CALC-REC, DMR-PCT-RETURN-CD.
008600     PERFORM 100-CALC-PCT-RTN THRU 100-EXIT.
008700     MOVE ZERO TO DMR-PCT-RETURN-CD.
008800     GOBACK.
008900
009000 100-CALC-PCT-RTN.
009100**  Remove for 0C7 bug introduced when extract file was empty   CR-0441
009200     COMPUTE WS-DAY-TOTAL =
009300         DMR-PCT-PASS-COUNT + DMR-PCT-FAIL-COUNT.
009400     MOVE WS-DAY-TOTAL TO WS-COMBINED-COUNT, WS-DUMP-TOTAL.
009500
009600     IF WS-DAY-TOTAL = ZERO
009700         MOVE ZERO TO DMR-PCT-PASS-PCT
009800         MOVE ZERO TO DMR-PCT-FAIL-PCT
009900         GO TO 100-EXIT.
010000
010100     COMPUTE DMR-PCT-PASS-PCT ROUNDED =                         052692TGD
010200         (DMR-PCT-PASS-COUNT * 100) / WS-DAY-TOTAL.
010300     COMPUTE DMR-PCT-FAIL-PCT ROUNDED =                         052692TGD
010400         (DMR-PCT-FAIL-COUNT * 100) / WS-DAY-TOTAL.
010500
010600 100-EXIT.
010700     EXIT.
