000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DMRPARSE.
000300 AUTHOR. R K PRUITT.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 03/14/89.
000600 DATE-COMPILED. 03/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS PROGRAM EDITS THE RAW DMARC AGGREGATE-REPORT FEED
001300*          DROPPED BY THE MAIL-GATEWAY COLLECTION JOB.
001400*
001500*          THE FEED CARRIES ONE "H" HEADER ROW PER REPORT
001600*          FOLLOWED BY ITS "D" DETAIL ROWS (EACH DETAIL ROW ALSO
001700*          CARRYING ITS SPF RESULT AND UP TO 5 DKIM SIGNATURES),
001800*          AND ENDS WITH A SINGLE "T" TRAILER ROW.
001900*
002000*          THE PROGRAM DECIDES WHETHER EACH REPORT'S CONTAINER IS
002100*          ONE WE RECOGNISE (R7), NORMALISES THE SPF/DKIM POLICY
002200*          OUTCOMES (R2/R3) AND FILTERS USELESS DKIM SIGNATURES
002300*          (R4), BALANCES FINAL RECORDS READ VERSUS THE TRAILER
002400*          REC, AND WRITES A "GOOD" EDITED FEED FOR DMRLOAD.
002500*
002600******************************************************************
002700
002800         INPUT FILE              -   DDS0001.DMRFEED
002900
003000         INPUT ERROR FILE        -   DDS0001.DMRERR
003100
003200         OUTPUT FILE PRODUCED    -   DDS0001.DMREDIT
003300
003400         DUMP FILE               -   SYSOUT
003500
003600******************************************************************
003700* CHANGE LOG
003800*----------------------------------------------------------------
003900* 031489 RKP  ORIGINAL PROGRAM.
004000* 091590 RKP  ADDED THE ZIP/GZ EXTENSION CHECK (R7) AFTER THE
004100*             MAILROOM STARTED HANDING US A FEW STRAY .TXT FILES
004200*             FROM THE OLD REPORTING FORMAT.                  CR-0442
004300* 052692 TGD  DKIM SIGNATURE FILTER (R4) ADDED - "NONE" AND
004400*             "NEUTRAL" RESULTS WERE PADDING THE DKIM-DOMAIN
004500*             TOTALS ON THE SUMMARY REPORT.                   CR-0804
004600* 110894 MM   DKIM SANITISE RULE CHANGED TO DEFAULT "N" INSTEAD
004700*             OF "U" WHEN THE DKIM ELEMENT IS MISSING - MATCHES
004800*             THE RECEIVER'S OWN "TREAT AS FAIL" WORDING.     CR-1141
004900* 021798 JS   Y2K REVIEW - WS-DATE IS DD/MM/YY DISPLAY ONLY, NOT
005000*             COMPARED OR STORED ANYWHERE. NO CHANGE REQUIRED. CR-1699
005100* 081501 KP   SPLIT THE OLD 300-FIELD-EDITS PARAGRAPH SO DETAIL
005200*             ROWS ARRIVING UNDER A SKIPPED REPORT FALL THROUGH
005300*             WITHOUT BEING EDITED TWICE.                     CR-2206
005400*----------------------------------------------------------------
005500******************************************************************
005600 ENVIRONMENT DIVISION.
005700 CONFIGURATION SECTION.
005800 SOURCE-COMPUTER. IBM-390.
005900 OBJECT-COMPUTER. IBM-390.
006000 SPECIAL-NAMES.
006100     C01 IS TOP-OF-FORM.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT SYSOUT
006500     ASSIGN TO UT-S-SYSOUT
006600       ORGANIZATION IS SEQUENTIAL.
006700
006800     SELECT DMR-INPUT-FILE
006900     ASSIGN TO UT-S-DMRFEED
007000       ACCESS MODE IS SEQUENTIAL
007100       FILE STATUS IS OFCODE.
007200
007300     SELECT DMR-EDIT-FILE
007400     ASSIGN TO UT-S-DMREDIT
007500       ACCESS MODE IS SEQUENTIAL
007600       FILE STATUS IS OFCODE.
007700
007800     SELECT DMR-ERROR-FILE
007900     ASSIGN TO UT-S-DMRERR
008000       ACCESS MODE IS SEQUENTIAL
008100       FILE STATUS IS OFCODE.
008200
008300 DATA DIVISION.
008400 FILE SECTION.
008500 FD  SYSOUT
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 130 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS SYSOUT-REC.
009100 01  SYSOUT-REC  PIC X(130).
009200
009300****** THIS FILE IS PASSED IN FROM THE MAIL-GATEWAY COLLECTION JOB
009400****** IT CONSISTS OF ALL REPORT HEADER, DETAIL AND TRAILER ROWS
009500****** THERE ARE THREE RECORD FORMATS - HEADER, DETAIL, TRAILER
009600****** OUT OF BALANCE CONDITIONS SHOULD CAUSE THE JOB TO ABEND
009700 FD  DMR-INPUT-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 1027 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS DMARC-INPUT-REC-DATA.
010300 01  DMARC-INPUT-REC-DATA PIC X(1027).
010400
010500****** THIS FILE IS WRITTEN FOR ALL ROWS THAT PASS THE PROGRAM'S
010600****** EDIT ROUTINES - DMRLOAD RE-READS IT TO BUILD THE STORE
010700****** THE TRAILER RECORD SHOULD ONLY CARRY THE NUMBER OF
010800****** FILES SEEN ON TO THE NEXT JOB STEP
010900 FD  DMR-EDIT-FILE
011000     RECORDING MODE IS F
011100     LABEL RECORDS ARE STANDARD
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORD CONTAINS 1027 CHARACTERS
011400     DATA RECORD IS DMARC-EDIT-REC.
011500 01  DMARC-EDIT-REC PIC X(1027).
011600
011700 FD  DMR-ERROR-FILE
011800     RECORDING MODE IS F
011900     LABEL RECORDS ARE STANDARD
012000     RECORD CONTAINS 1067 CHARACTERS
012100     BLOCK CONTAINS 0 RECORDS
012200     DATA RECORD IS DMARC-ERROR-REC.
012300 01  DMARC-ERROR-REC.
012400     05  ERR-MSG                     PIC X(40).
012500     05  REST-OF-REC                 PIC X(1027).
012600
012700** QSAM FILE
012800 WORKING-STORAGE SECTION.
012900
013000 01  FILE-STATUS-CODES.
013100     05  OFCODE                      PIC X(2).
013200         88  CODE-WRITE                 VALUE SPACES.
013300
013400 COPY DMRINPUT.
013500** QSAM FILE
013600
013700 01  WS-TRAILER-REC.
013800     05  FILLER                      PIC X(1).
013900     05  IN-FILE-COUNT               PIC 9(9).
014000     05  FILLER                      PIC X(1017).
014100
014200 77  HEX-VAL                         PIC X(1) VALUE SPACE.
014300
014400 01  WS-SYSOUT-REC.
014500     05  MSG                         PIC X(80).
014600
014700******************************************************************
014800* DATE-OF-RUN, SPLIT FOR THE SYSOUT BANNER THE WAY A PRIOR BATCH
014900* JOB IN THIS SHOP BROKE ITS RUN-DATE DOWN FOR PRINT HEADINGS
015000******************************************************************
015100 77  WS-DATE                         PIC 9(6).
015200 01  WS-DATE-PARTS REDEFINES WS-DATE.
015300     05  WS-DATE-YY                  PIC 9(2).
015400     05  WS-DATE-MM                  PIC 9(2).
015500     05  WS-DATE-DD                  PIC 9(2).
015600
015700******************************************************************
015800* R7 CONTAINER-RECOGNITION WORK AREA - THE GATEWAY NAMES EVERY
015900* REPORT FILE AFTER THE ARCHIVE IT CAME IN AS (.ZIP OR .XML.GZ);
016000* ANYTHING ELSE IS COUNTED IN N-FILES BUT NEVER PARSED
016100******************************************************************
016200 01  WS-FILENAME-AREA                PIC X(60).
016300 01  WS-FILENAME-ZIP-VIEW REDEFINES WS-FILENAME-AREA.
016400     05  FILLER                      PIC X(56).
016500     05  WS-FILENAME-ZIP-EXT         PIC X(4).
016600 01  WS-FILENAME-GZ-VIEW REDEFINES WS-FILENAME-AREA.
016700     05  FILLER                      PIC X(53).
016800     05  WS-FILENAME-GZ-EXT          PIC X(7).
016900
017000 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017100     05  RECORDS-WRITTEN             PIC 9(7) COMP.
017200     05  RECORDS-IN-ERROR            PIC 9(7) COMP.
017300     05  RECORDS-READ                PIC 9(9) COMP.
017400     05  N-FILES                     PIC 9(7) COMP.
017500     05  N-FILES-SKIPPED             PIC 9(7) COMP.
017600     05  SIG-SUB                     PIC 9(2) COMP.
017700
017800 01  MISC-WS-FLDS.
017900     05  RETURN-CD                   PIC S9(04) VALUE 0.
018000     05  TABLE-SIZE                  PIC 9(02) VALUE 5.
018100     05  MORE-TABLE-ROWS             PIC X(01).
018200         88  NO-MORE-TABLE-ROWS         VALUE "N".
018300
018400 01  FLAGS-AND-SWITCHES.
018500     05  MORE-DATA-SW                PIC X(01) VALUE "Y".
018600         88  NO-MORE-DATA                VALUE "N".
018700     05  ERROR-FOUND-SW              PIC X(01) VALUE "Y".
018800         88  RECORD-ERROR-FOUND         VALUE "Y".
018900         88  VALID-RECORD                VALUE "N".
019000     05  SKIP-REPORT-SW              PIC X(01) VALUE "N".
019100         88  SKIP-THIS-REPORT            VALUE "Y".
019200
019300 COPY ABENDREC.
019400** QSAM FILE
019500
019600 PROCEDURE DIVISION.
019700     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
019800     PERFORM 100-MAINLINE THRU 100-EXIT
019900             UNTIL NO-MORE-DATA OR
020000******* Balancing logic put in by RKP 09/15/90
020100             DMR-TRAILER-ROW.
020200     PERFORM 999-CLEANUP THRU 999-EXIT.
020300     MOVE +0 TO RETURN-CODE.
020400     GOBACK.
020500
020600 000-HOUSEKEEPING.
020700     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
020800     DISPLAY "******** BEGIN JOB DMRPARSE ********".
020900*  Code your statement here to OPEN files
021000     ACCEPT  WS-DATE FROM DATE.
021100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS, WS-TRAILER-REC.
021200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
021300     PERFORM 900-READ-DMRFEED THRU 900-EXIT.
021400     IF NO-MORE-DATA
021500         MOVE "EMPTY INPUT FILE" TO ABEND-REASON
021600         GO TO 1000-ABEND-RTN.
021700 000-EXIT.
021800     EXIT.
021900
022000 100-MAINLINE.
022100     MOVE "100-MAINLINE" TO PARA-NAME.
022200*  Route the row to the right edit paragraph by its record type
022300     IF DMR-HEADER-ROW
022400         PERFORM 300-HEADER-EDITS THRU 300-EXIT
022500     ELSE
022600     IF DMR-DETAIL-ROW
022700         PERFORM 320-DETAIL-EDITS THRU 320-EXIT.
022800
022900     PERFORM 900-READ-DMRFEED THRU 900-EXIT.
023000 100-EXIT.
023100     EXIT.
023200
023300 300-HEADER-EDITS.
023400     MOVE "300-HEADER-EDITS" TO PARA-NAME.
023500     MOVE "N" TO ERROR-FOUND-SW.
023600     ADD +1 TO N-FILES.
023700******** R7 - only recognised report containers get parsed
023800     MOVE DMR-I-REPORT-FILENAME TO WS-FILENAME-AREA.
023900     IF WS-FILENAME-ZIP-EXT = ".ZIP"                            091590RKP
024000     OR WS-FILENAME-GZ-EXT  = ".XML.GZ"
024100         MOVE "N" TO SKIP-REPORT-SW
024200     ELSE
024300         MOVE "Y" TO SKIP-REPORT-SW
024400         ADD +1 TO N-FILES-SKIPPED
024500         GO TO 300-EXIT.
024600
024700     IF DMR-I-REPORT-ID IN DMARC-INPUT-REC = SPACES
024800        MOVE "*** INVALID REPORT-ID" TO
024900        ERR-MSG IN DMARC-ERROR-REC
025000        MOVE "Y" TO ERROR-FOUND-SW
025100        PERFORM 710-WRITE-DMRERR THRU 710-EXIT
025200        GO TO 300-EXIT.
025300
025400     IF DMR-I-REPORT-START-TS NOT NUMERIC
025500        MOVE "*** INVALID REPORT-START-TS" TO
025600        ERR-MSG IN DMARC-ERROR-REC
025700        MOVE "Y" TO ERROR-FOUND-SW
025800        PERFORM 710-WRITE-DMRERR THRU 710-EXIT
025900        GO TO 300-EXIT.
026000
026100     PERFORM 700-WRITE-DMREDIT THRU 700-EXIT.
026200 300-EXIT.
026300     EXIT.
026400
026500 320-DETAIL-EDITS.
026600     MOVE "320-DETAIL-EDITS" TO PARA-NAME.
026700     MOVE "N" TO ERROR-FOUND-SW.
026800     IF SKIP-THIS-REPORT
026900        GO TO 320-EXIT.
027000
027100     IF DMR-I-MSG-COUNT NOT NUMERIC
027200        MOVE "*** NON-NUMERIC MSG-COUNT" TO
027300        ERR-MSG IN DMARC-ERROR-REC
027400        MOVE "Y" TO ERROR-FOUND-SW
027500        PERFORM 710-WRITE-DMRERR THRU 710-EXIT
027600        GO TO 320-EXIT.
027700
027800******** R2 - SPF policy outcome mapped to Y/N/U
027900     IF DMR-I-SPF-EVAL-PASS
028000         MOVE "Y" TO DMR-I-SPF-PASS-FLAG
028100     ELSE
028200     IF DMR-I-SPF-EVAL-FAIL
028300         MOVE "N" TO DMR-I-SPF-PASS-FLAG
028400     ELSE
028500         MOVE "U" TO DMR-I-SPF-PASS-FLAG.
028600
028700******** R3 - DKIM sanitised to N (never U) when absent         110894MM
028800     IF DMR-I-DKIM-EVAL-PASS
028900         MOVE "Y" TO DMR-I-DKIM-PASS-FLAG
029000     ELSE
029100     IF DMR-I-DKIM-EVAL-FAIL
029200         MOVE "N" TO DMR-I-DKIM-PASS-FLAG
029300     ELSE
029400         MOVE "N" TO DMR-I-DKIM-PASS-FLAG.
029500
029600     MOVE "Y" TO MORE-TABLE-ROWS.
029700     PERFORM 350-FILTER-DKIM-SIGS THRU 350-EXIT
029800            VARYING SIG-SUB FROM 1 BY 1 UNTIL
029900            NO-MORE-TABLE-ROWS OR SIG-SUB > TABLE-SIZE.
030000
030100     IF VALID-RECORD
030200        PERFORM 700-WRITE-DMREDIT THRU 700-EXIT.
030300 320-EXIT.
030400     EXIT.
030500
030600 350-FILTER-DKIM-SIGS.
030700******** R4 - drop "none"/"neutral" results and "not.evaluated"
030800******** domains; selector may legitimately be blank             052692TGD
030900     IF DMR-I-SIG-DOMAIN(SIG-SUB) = SPACES
031000        MOVE "N" TO MORE-TABLE-ROWS
031100        GO TO 350-EXIT.
031200
031300     IF DMR-I-SIG-IS-NONE(SIG-SUB)
031400     OR DMR-I-SIG-IS-NEUTRAL(SIG-SUB)
031500     OR DMR-I-SIG-DOMAIN(SIG-SUB) = "not.evaluated"
031600         MOVE "N" TO DMR-I-SIG-KEEP-SW(SIG-SUB)
031700     ELSE
031800         MOVE "Y" TO DMR-I-SIG-KEEP-SW(SIG-SUB).
031900 350-EXIT.
032000     EXIT.
032100
032200 700-WRITE-DMREDIT.
032300     WRITE DMARC-EDIT-REC FROM DMARC-INPUT-REC.
032400     ADD +1 TO RECORDS-WRITTEN.
032500 700-EXIT.
032600     EXIT.
032700
032800 710-WRITE-DMRERR.
032900     MOVE DMARC-INPUT-REC-DATA TO REST-OF-REC.
033000     WRITE DMARC-ERROR-REC.
033100     ADD +1 TO RECORDS-IN-ERROR.
033200 710-EXIT.
033300     EXIT.
033400
033500 800-OPEN-FILES.
033600     MOVE "800-OPEN-FILES" TO PARA-NAME.
033700     OPEN INPUT DMR-INPUT-FILE.
033800     OPEN OUTPUT DMR-EDIT-FILE, SYSOUT, DMR-ERROR-FILE.
033900 800-EXIT.
034000     EXIT.
034100
034200 850-CLOSE-FILES.
034300     MOVE "850-CLOSE-FILES" TO PARA-NAME.
034400     CLOSE DMR-INPUT-FILE,
034500           DMR-EDIT-FILE, SYSOUT, DMR-ERROR-FILE.
034600 850-EXIT.
034700     EXIT.
034800
034900 900-READ-DMRFEED.
035000*  Code your statements here to read the input file
035100*  Remember to move "NO" to IFCODE if the input file is AT END
035200     READ DMR-INPUT-FILE INTO DMARC-INPUT-REC
035300         AT END MOVE "N" TO MORE-DATA-SW
035400         GO TO 900-EXIT
035500     END-READ.
035600     MOVE "N" TO ERROR-FOUND-SW.
035700     IF DMR-DETAIL-ROW
035800         ADD +1 TO RECORDS-READ.
035900 900-EXIT.
036000     EXIT.
036100
036200 999-CLEANUP.
036300     MOVE "999-CLEANUP" TO PARA-NAME.
036400*  Final file-handling edits and trailer record handling
036500     IF NOT DMR-TRAILER-ROW
036600         MOVE "** INVALID FILE - NO TRAILER REC" TO ABEND-REASON
036700         GO TO 1000-ABEND-RTN.
036800
036900     MOVE DMARC-INPUT-REC-DATA TO WS-TRAILER-REC.
037000     IF N-FILES NOT EQUAL TO IN-FILE-COUNT
037100         MOVE "** INVALID FILE - # FILES OUT OF BALANCE"
037200                               TO ABEND-REASON
037300         MOVE N-FILES          TO ACTUAL-VAL
037400         MOVE IN-FILE-COUNT    TO EXPECTED-VAL
037500         WRITE SYSOUT-REC FROM ABEND-REC
037600         DISPLAY "** FILES READ **"
037700         DISPLAY N-FILES
037800         DISPLAY "** FILES EXPECTED **"
037900         DISPLAY IN-FILE-COUNT
038000         GO TO 1000-ABEND-RTN.
038100
038200     MOVE "T" TO DMR-REC-TYPE.
038300     MOVE N-FILES TO IN-FILE-COUNT.
038400     WRITE DMARC-EDIT-REC FROM WS-TRAILER-REC.
038500
038600*  Code the statement to close all files
038700     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
038800
038900     DISPLAY "** FILES READ **".
039000     DISPLAY N-FILES.
039100     DISPLAY "** FILES SKIPPED - UNRECOGNISED CONTAINER **".
039200     DISPLAY N-FILES-SKIPPED.
039300     DISPLAY "** DETAIL RECORDS WRITTEN **".
039400     DISPLAY RECORDS-WRITTEN.
039500     DISPLAY "** ERROR RECORDS FOUND **".
039600     DISPLAY RECORDS-IN-ERROR.
039700
039800*  Code the statement to Display a successful end-of-job msg
039900     DISPLAY "******** NORMAL END OF JOB DMRPARSE ********".
040000 999-EXIT.
040100     EXIT.
040200
040300 1000-ABEND-RTN.
040400     WRITE SYSOUT-REC FROM ABEND-REC.
040500     PERFORM 850-CLOSE-FILES THRU 850-EXIT.
040600     DISPLAY "*** ABNORMAL END OF JOB- DMRPARSE ***" UPON CONSOLE.
040700     DIVIDE ZERO-VAL INTO ONE-VAL.
