000100******************************************************************
000200* ABENDREC  --  SHOP-WIDE ABEND TRAP AND TRACE-BACK RECORD
000300*               COPY MEMBER USED BY EVERY BATCH STEP IN THE
000400*               DMARC MONITORING SUITE (DMRPARSE/DMRLOAD/
000500*               DMRAGG1/DMRAGG2/DMRRPT) SO A BAD STEP LEAVES A
000600*               CONSISTENT FOOTPRINT ON SYSOUT FOR THE OPERATOR.
000700******************************************************************
000800 01  ABEND-REC.
000900     05  FILLER                  PIC X(10) VALUE "**ABEND** ".
001000     05  PARA-NAME               PIC X(30) VALUE SPACES.
001100     05  ABEND-REASON            PIC X(50) VALUE SPACES.
001200     05  FILLER                  PIC X(2)  VALUE SPACES.
001300     05  EXPECTED-VAL            PIC X(20) VALUE SPACES.
001400     05  FILLER                  PIC X(2)  VALUE SPACES.
001500     05  ACTUAL-VAL              PIC X(20) VALUE SPACES.
001600     05  FILLER                  PIC X(6)  VALUE SPACES.
001700
001800 77  ZERO-VAL                    PIC 9     VALUE 0.
001900 77  ONE-VAL                     PIC 9     VALUE 1.
