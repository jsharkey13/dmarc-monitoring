000100******************************************************************
000200* DMRSPFR  --  SPF-RESULT STORE RECORD
000300*              ONE OCCURRENCE PER DETAIL RECORD.  WRITTEN BY
000400*              DMRLOAD, READ BY DMRAGG1.  KEYED LOGICALLY
000500*              (DMRS-REPORT-ID, DMRS-RECORD-ID).
000600******************************************************************
000700 01  DMR-SPF-REC.
000800     05  DMRS-REPORT-ID              PIC X(40).
000900     05  DMRS-RECORD-ID              PIC 9(4).
001000     05  DMRS-SPF-DOMAIN             PIC X(60).
001100     05  DMRS-SPF-RESULT             PIC X(10).
001200     05  FILLER                      PIC X(10) VALUE SPACES.
