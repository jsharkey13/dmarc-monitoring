000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DMRAGG2.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/25/89.
000600 DATE-COMPILED. 04/25/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*        THIS PROGRAM BUILDS THE RAW PER-TIMESTAMP SPF/DKIM/DMARC
001300*        STATUS EXTRACTS THAT DMRRPT'S DAILY-TALLY CONTROL BREAK
001400*        RUNS AGAINST.  FOR EVERY DETAIL RECORD, JOINED BACK TO
001500*        ITS PARENT REPORT HEADER FOR THE REPORT-START-TS, THREE
001600*        EXTRACT ROWS GO OUT - ONE FOR SPF, ONE FOR DKIM, AND ONE
001700*        FOR THE COMBINED DMARC PASS RULE (R11).
001800*
001900*        THE HEADER FILE IS LOADED ENTIRELY INTO A WORKING-
002000*        STORAGE TABLE FIRST AND EACH DETAIL IS MATCHED BACK TO
002100*        ITS HEADER BY A SEARCH OVER THAT TABLE - SAME IDIOM
002200*        DMRAGG1 USES, AND THE SAME GENERAL APPROACH THIS SHOP
002300*        HAS LONG USED FOR MATCHING A CHILD ROW TO ITS PARENT.
002400*
002500******************************************************************
002600* CHANGE LOG
002700*----------------------------------------------------------------
002800* 042589 JS   ORIGINAL PROGRAM.
002900* 092091 JS   HEADER TABLE ENLARGED FROM 500 TO 2000 ENTRIES TO
003000*             MATCH THE DMRAGG1 CHANGE OF THE SAME DATE.       CR-0091
003100* 052693 PLW  DMARC PASS-COUNT LOGIC PULLED INTO ITS OWN
003200*             PARAGRAPH SO DMRRPT COULD BE SHOWN THE SAME
003300*             CALCULATION DURING THE CR-0314 WALKTHROUGH.      CR-0320
003400* 021898 JS   Y2K REVIEW - REPORT-START-TS IS EPOCH SECONDS,
003500*             NOT A 2-DIGIT YEAR. NOTHING TO FIX.              CR-0603
003600* 081501 KP   ADDED DIAGNOSTIC REDEFINES FOR THE EXTRACT
003700*             RECORD COUNTER.                                 CR-0712
003800*----------------------------------------------------------------
003900******************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SOURCE-COMPUTER. IBM-390.
004300 OBJECT-COMPUTER. IBM-390.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SYSOUT
004900     ASSIGN TO UT-S-SYSOUT
005000       ORGANIZATION IS SEQUENTIAL.
005100
005200     SELECT DMR-HEADER-FILE
005300     ASSIGN TO UT-S-DMRHDRR
005400       ACCESS MODE IS SEQUENTIAL
005500       FILE STATUS IS OFCODE.
005600
005700     SELECT DMR-DETAIL-FILE
005800     ASSIGN TO UT-S-DMRDTLR
005900       ACCESS MODE IS SEQUENTIAL
006000       FILE STATUS IS OFCODE.
006100
006200     SELECT DMR-EXTR-FILE
006300     ASSIGN TO UT-S-DMREXTR
006400       ACCESS MODE IS SEQUENTIAL
006500       FILE STATUS IS OFCODE.
006600
006700 DATA DIVISION.
006800 FILE SECTION.
006900 FD  SYSOUT
007000     RECORDING MODE IS F
007100     LABEL RECORDS ARE STANDARD
007200     RECORD CONTAINS 120 CHARACTERS
007300     BLOCK CONTAINS 0 RECORDS
007400     DATA RECORD IS SYSOUT-REC.
007500 01  SYSOUT-REC  PIC X(120).
007600
007700 FD  DMR-HEADER-FILE
007800     RECORDING MODE IS F
007900     LABEL RECORDS ARE STANDARD
008000     RECORD CONTAINS 160 CHARACTERS
008100     BLOCK CONTAINS 0 RECORDS
008200     DATA RECORD IS DMR-HEADER-REC.
008300 COPY DMRHDRR.
008400
008500 FD  DMR-DETAIL-FILE
008600     RECORDING MODE IS F
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 312 CHARACTERS
008900     BLOCK CONTAINS 0 RECORDS
009000     DATA RECORD IS DMR-DETAIL-REC.
009100 COPY DMRDTLR.
009200
009300****** THIS FILE IS PASSED ON TO DMRRPT'S DAILY-TALLY CONTROL
009400****** BREAK - ONE ROW PER DETAIL, PER CATEGORY (S/D/M)
009500 FD  DMR-EXTR-FILE
009600     RECORDING MODE IS F
009700     LABEL RECORDS ARE STANDARD
009800     RECORD CONTAINS 29 CHARACTERS
009900     BLOCK CONTAINS 0 RECORDS
010000     DATA RECORD IS DMR-EXTR-REC.
010100 COPY DMREXTR.
010200
010300** QSAM FILE
010400 WORKING-STORAGE SECTION.
010500
010600 01  FILE-STATUS-CODES.
010700     05  OFCODE                      PIC X(2).
010800         88  CODE-WRITE                 VALUE SPACES.
010900
011000******************************************************************
011100* HEADER TABLE - LOADED ONCE SO EACH DETAIL ROW CAN BE MATCHED
011200* BACK TO ITS PARENT REPORT'S REPORT-START-TS
011300******************************************************************
011400 01  WS-HDR-TABLE.
011500     05  WS-HDR-TABLE-REC OCCURS 2000 TIMES
011600                           INDEXED BY HDR-IDX.
011700         10  HDR-T-REPORT-ID         PIC X(40).
011800         10  HDR-T-START-TS          PIC 9(10).
011900
012000******************************************************************
012100* DATE-PARTS VIEW OF A REPORT-START-TS, USED ONLY TO CONFIRM A
012200* SUSPECT TIMESTAMP ON THE OPERATOR'S SYSOUT DURING DEBUGGING -
012300* EPOCH SECONDS DON'T SPLIT INTO YY/MM/DD ON THEIR OWN BUT THE
012400* DIAGNOSTIC DUMP STILL WANTS A BYTE-LEVEL VIEW TO HEX-DUMP       081501KP
012500******************************************************************
012600 01  WS-TS-DUMP                      PIC 9(10).
012700 01  WS-TS-DUMP-SPLIT REDEFINES WS-TS-DUMP.
012800     05  WS-TS-DUMP-HI                PIC 9(5).
012900     05  WS-TS-DUMP-LO                PIC 9(5).
013000
013100 01  WS-EXTR-COUNT-DUMP               PIC 9(9) COMP.
013200 01  WS-EXTR-COUNT-ALPHA REDEFINES WS-EXTR-COUNT-DUMP
013300                                     PIC X(4).
013400
013500 01  WS-PASSCOUNT-DUMP                PIC 9(1) COMP.
013600 01  WS-PASSCOUNT-ALPHA REDEFINES WS-PASSCOUNT-DUMP
013700                                     PIC X(1).
013800
013900 01  COUNTERS-IDXS-AND-ACCUMULATORS.
014000     05  N-REPORTS                   PIC 9(7) COMP.
014100     05  N-EXTRACTS                  PIC 9(9) COMP.
014200     05  WS-PASS-COUNT                PIC 9(1) COMP.
014300
014400 01  MISC-WS-FLDS.
014500     05  RETURN-CD                   PIC S9(04) VALUE 0.
014600
014700 01  FLAGS-AND-SWITCHES.
014800     05  MORE-HDRS-SW                PIC X(01) VALUE "Y".
014900         88  NO-MORE-HDRS                VALUE "N".
015000     05  MORE-DTLS-SW                PIC X(01) VALUE "Y".
015100         88  NO-MORE-DTLS                VALUE "N".
015200     05  FOUND-SW                    PIC X(01) VALUE "N".
015300         88  KEY-FOUND                   VALUE "Y".
015400
015500 COPY ABENDREC.
015600** QSAM FILE
015700
015800 PROCEDURE DIVISION.
015900     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
016000     PERFORM 050-LOAD-HEADER-TABLE THRU 050-EXIT
016100         VARYING HDR-IDX FROM 1 BY 1 UNTIL NO-MORE-HDRS.
016200     PERFORM 100-MAINLINE THRU 100-EXIT
016300             UNTIL NO-MORE-DTLS.
016400     PERFORM 900-CLEANUP THRU 900-EXIT.
016500     MOVE ZERO TO RETURN-CODE.
016600     GOBACK.
016700
016800 000-HOUSEKEEPING.
016900     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
017000     DISPLAY "******** BEGIN JOB DMRAGG2 ********".
017100     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
017200     PERFORM 800-OPEN-FILES THRU 800-EXIT.
017300
017400     READ DMR-HEADER-FILE
017500         AT END MOVE "N" TO MORE-HDRS-SW
017600     END-READ.
017700     IF NO-MORE-HDRS
017800         MOVE "EMPTY HEADER STORE" TO ABEND-REASON
017900         GO TO 1000-ABEND-RTN.
018000
018100     READ DMR-DETAIL-FILE
018200         AT END MOVE "N" TO MORE-DTLS-SW
018300     END-READ.
018400 000-EXIT.
018500     EXIT.
018600
018700 050-LOAD-HEADER-TABLE.
018800     MOVE "050-LOAD-HEADER-TABLE" TO PARA-NAME.
018900     IF HDR-IDX > 2000
019000         MOVE "** HEADER TABLE OVERFLOW" TO ABEND-REASON
019100         GO TO 1000-ABEND-RTN.
019200
019300     MOVE DMRH-REPORT-ID       TO HDR-T-REPORT-ID(HDR-IDX).
019400     MOVE DMRH-REPORT-START-TS TO HDR-T-START-TS(HDR-IDX).
019500     ADD +1 TO N-REPORTS.
019600
019700     READ DMR-HEADER-FILE
019800         AT END MOVE "N" TO MORE-HDRS-SW
019900     END-READ.
020000 050-EXIT.
020100     EXIT.
020200
020300 100-MAINLINE.
020400     MOVE "100-MAINLINE" TO PARA-NAME.
020500     PERFORM 200-LOOKUP-HEADER THRU 200-EXIT.
020600     PERFORM 220-CALC-PASS-COUNT THRU 220-EXIT.
020700     PERFORM 240-WRITE-SPF-EXTRACT THRU 240-EXIT.
020800     PERFORM 260-WRITE-DKIM-EXTRACT THRU 260-EXIT.
020900     PERFORM 280-WRITE-DMARC-EXTRACT THRU 280-EXIT.
021000
021100     READ DMR-DETAIL-FILE
021200         AT END MOVE "N" TO MORE-DTLS-SW
021300     END-READ.
021400 100-EXIT.
021500     EXIT.
021600
021700 200-LOOKUP-HEADER.
021800     MOVE "200-LOOKUP-HEADER" TO PARA-NAME.
021900     MOVE "N" TO FOUND-SW.
022000     SET HDR-IDX TO 1.
022100     SEARCH WS-HDR-TABLE-REC
022200         AT END
022300             MOVE "** DETAIL WITH NO PARENT HEADER" TO ABEND-REASON
022400             MOVE DMRD-REPORT-ID TO EXPECTED-VAL
022500             GO TO 1000-ABEND-RTN
022600         WHEN HDR-T-REPORT-ID(HDR-IDX) = DMRD-REPORT-ID
022700             MOVE "Y" TO FOUND-SW
022800     END-SEARCH.
022900     MOVE HDR-T-START-TS(HDR-IDX) TO WS-TS-DUMP.
023000 200-EXIT.
023100     EXIT.
023200
023300******************************************************************
023400* R11 - A DETAIL PASSES DMARC WHEN EITHER SPF OR DKIM PASSED -
023500* THE NUMBER OF PASSES (0, 1 OR 2) IS ALSO WHAT DMRRPT'S DMARC
023600* EXTRACT CARES ABOUT, SO IT IS KEPT HERE AS ITS OWN PARAGRAPH  052693PLW
023700******************************************************************
023800 220-CALC-PASS-COUNT.
023900     MOVE "220-CALC-PASS-COUNT" TO PARA-NAME.
024000     MOVE ZERO TO WS-PASS-COUNT.
024100     IF DMRD-SPF-YES
024200         ADD +1 TO WS-PASS-COUNT.
024300     IF DMRD-DKIM-YES
024400         ADD +1 TO WS-PASS-COUNT.
024500     MOVE WS-PASS-COUNT TO WS-PASSCOUNT-DUMP.
024600 220-EXIT.
024700     EXIT.
024800
024900 240-WRITE-SPF-EXTRACT.
025000     MOVE "240-WRITE-SPF-EXTRACT" TO PARA-NAME.
025100     INITIALIZE DMR-EXTR-REC.
025200     MOVE "S" TO EXTR-CATEGORY.
025300     MOVE WS-TS-DUMP TO EXTR-TS.
025400     IF DMRD-SPF-YES
025500         MOVE "Y" TO EXTR-PASS-FLAG
025600     ELSE
025700         MOVE "N" TO EXTR-PASS-FLAG.
025800     MOVE DMRD-MSG-COUNT TO EXTR-MSG-COUNT.
025900     WRITE DMR-EXTR-REC.
026000     ADD +1 TO N-EXTRACTS.
026100 240-EXIT.
026200     EXIT.
026300
026400 260-WRITE-DKIM-EXTRACT.
026500     MOVE "260-WRITE-DKIM-EXTRACT" TO PARA-NAME.
026600     INITIALIZE DMR-EXTR-REC.
026700     MOVE "D" TO EXTR-CATEGORY.
026800     MOVE WS-TS-DUMP TO EXTR-TS.
026900     IF DMRD-DKIM-YES
027000         MOVE "Y" TO EXTR-PASS-FLAG
027100     ELSE
027200         MOVE "N" TO EXTR-PASS-FLAG.
027300     MOVE DMRD-MSG-COUNT TO EXTR-MSG-COUNT.
027400     WRITE DMR-EXTR-REC.
027500     ADD +1 TO N-EXTRACTS.
027600 260-EXIT.
027700     EXIT.
027800
027900 280-WRITE-DMARC-EXTRACT.
028000     MOVE "280-WRITE-DMARC-EXTRACT" TO PARA-NAME.
028100     INITIALIZE DMR-EXTR-REC.
028200     MOVE "M" TO EXTR-CATEGORY.
028300     MOVE WS-TS-DUMP TO EXTR-TS.
028400     IF WS-PASS-COUNT > 0
028500         MOVE "Y" TO EXTR-PASS-FLAG
028600     ELSE
028700         MOVE "N" TO EXTR-PASS-FLAG.
028800     MOVE DMRD-MSG-COUNT TO EXTR-MSG-COUNT.
028900     WRITE DMR-EXTR-REC.
029000     ADD +1 TO N-EXTRACTS.
029100 280-EXIT.
029200     EXIT.
029300
029400 700-CLOSE-FILES.
029500     MOVE "700-CLOSE-FILES" TO PARA-NAME.
029600     CLOSE DMR-HEADER-FILE, DMR-DETAIL-FILE, DMR-EXTR-FILE,
029700           SYSOUT.
029800 700-EXIT.
029900     EXIT.
030000
030100 800-OPEN-FILES.
030200     MOVE "800-OPEN-FILES" TO PARA-NAME.
030300     OPEN INPUT DMR-HEADER-FILE, DMR-DETAIL-FILE.
030400     OPEN OUTPUT DMR-EXTR-FILE, SYSOUT.
030500 800-EXIT.
030600     EXIT.
030700
030800 900-CLEANUP.
030900     MOVE "900-CLEANUP" TO PARA-NAME.
031000     MOVE N-EXTRACTS TO WS-EXTR-COUNT-DUMP.
031100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
031200
031300     DISPLAY "** REPORTS SCANNED **".
031400     DISPLAY N-REPORTS.
031500     DISPLAY "** EXTRACT ROWS WRITTEN **".
031600     DISPLAY N-EXTRACTS.
031700
031800     DISPLAY "******** NORMAL END OF JOB DMRAGG2 ********".
031900 900-EXIT.
032000     EXIT.
032100
032200 1000-ABEND-RTN.
032300     WRITE SYSOUT-REC FROM ABEND-REC.
032400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
032500     DISPLAY "*** ABNORMAL END OF JOB-DMRAGG2 ***" UPON CONSOLE.
032600     DIVIDE ZERO-VAL INTO ONE-VAL.
