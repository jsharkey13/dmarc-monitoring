000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DMRAGG1.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 04/18/89.
000600 DATE-COMPILED. 04/18/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*        THIS PROGRAM BUILDS THE GROUPED-COUNT AGGREGATES OVER
001300*        THE RECORD STORE FOR DMRRPT'S SUMMARY REPORT: COUNTS BY
001400*        DISPOSITION, BY SENDER HOST, BY RECEIVER, BY DKIM
001500*        SIGNING DOMAIN, AND BY SPF/DKIM STATUS PAIR, PLUS THE
001600*        REPORT COUNT AND REPORTING-PERIOD BOUNDS.
001700*
001800*        HEADERS ARE LOADED ENTIRELY INTO A WORKING-STORAGE TABLE
001900*        SO EACH DETAIL CAN BE MATCHED BACK TO ITS PARENT
002000*        REPORT'S RECEIVER NAME THE SAME WAY ANOTHER PROGRAM IN
002100*        THIS SHOP MATCHES A CHILD ROW BACK TO ITS PARENT TABLE
002200*        ENTRY.
002300*
002400******************************************************************
002500* CHANGE LOG
002600*----------------------------------------------------------------
002700* 041889 JS   ORIGINAL PROGRAM.
002800* 091991 JS   HOST TABLE ENLARGED FROM 500 TO 2000 ENTRIES - A
002900*             SINGLE RECEIVER'S FEED BLEW THE TABLE ON THE FIRST
003000*             PRODUCTION RUN.                                 CR-0090
003100* 052693 PLW  STATUS-PAIR LABELS NOW PRE-LOADED SO A PAIR THAT
003200*             NEVER OCCURS STILL PRINTS WITH A ZERO COUNT.     CR-0314
003300* 021898 JS   Y2K REVIEW - REPORT-START-TS IS EPOCH SECONDS,
003400*             NOT A 2-DIGIT YEAR. NOTHING TO FIX.              CR-0602
003500* 081501 KP   ADDED DIAGNOSTIC REDEFINES FOR THE HOST AND
003600*             RECEIVER TABLE OCCURS COUNTERS.                  CR-0711
003700*----------------------------------------------------------------
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SOURCE-COMPUTER. IBM-390.
004200 OBJECT-COMPUTER. IBM-390.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT SYSOUT
004800     ASSIGN TO UT-S-SYSOUT
004900       ORGANIZATION IS SEQUENTIAL.
005000
005100     SELECT DMR-HEADER-FILE
005200     ASSIGN TO UT-S-DMRHDRR
005300       ACCESS MODE IS SEQUENTIAL
005400       FILE STATUS IS OFCODE.
005500
005600     SELECT DMR-DETAIL-FILE
005700     ASSIGN TO UT-S-DMRDTLR
005800       ACCESS MODE IS SEQUENTIAL
005900       FILE STATUS IS OFCODE.
006000
006100     SELECT DMR-SIG-FILE
006200     ASSIGN TO UT-S-DMRSIGR
006300       ACCESS MODE IS SEQUENTIAL
006400       FILE STATUS IS OFCODE.
006500
006600     SELECT DMR-SUMX-FILE
006700     ASSIGN TO UT-S-DMRSUMX
006800       ACCESS MODE IS SEQUENTIAL
006900       FILE STATUS IS OFCODE.
007000
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  SYSOUT
007400     RECORDING MODE IS F
007500     LABEL RECORDS ARE STANDARD
007600     RECORD CONTAINS 120 CHARACTERS
007700     BLOCK CONTAINS 0 RECORDS
007800     DATA RECORD IS SYSOUT-REC.
007900 01  SYSOUT-REC  PIC X(120).
008000
008100 FD  DMR-HEADER-FILE
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 160 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS DMR-HEADER-REC.
008700 COPY DMRHDRR.
008800
008900 FD  DMR-DETAIL-FILE
009000     RECORDING MODE IS F
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 312 CHARACTERS
009300     BLOCK CONTAINS 0 RECORDS
009400     DATA RECORD IS DMR-DETAIL-REC.
009500 COPY DMRDTLR.
009600
009700 FD  DMR-SIG-FILE
009800     RECORDING MODE IS F
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 156 CHARACTERS
010100     BLOCK CONTAINS 0 RECORDS
010200     DATA RECORD IS DMR-SIG-REC.
010300 COPY DMRSIGR.
010400
010500****** THIS FILE IS PASSED ON TO DMRRPT - ONE HEADER ROW THEN
010600****** ONE ROW PER DISTINCT KEY IN EACH GROUPED-COUNT CATEGORY
010700 FD  DMR-SUMX-FILE
010800     RECORDING MODE IS F
010900     LABEL RECORDS ARE STANDARD
011000     RECORD CONTAINS 113 CHARACTERS
011100     BLOCK CONTAINS 0 RECORDS
011200     DATA RECORD IS DMR-SUMX-REC.
011300 COPY DMRSUMX.
011400
011500** QSAM FILE
011600 WORKING-STORAGE SECTION.
011700
011800 01  FILE-STATUS-CODES.
011900     05  OFCODE                      PIC X(2).
012000         88  CODE-WRITE                 VALUE SPACES.
012100
012200******************************************************************
012300* HEADER TABLE - LOADED ONCE SO EACH DETAIL ROW CAN BE MATCHED
012400* BACK TO ITS PARENT REPORT'S RECEIVER NAME AND START TIMESTAMP
012500******************************************************************
012600 01  WS-HDR-TABLE.
012700     05  WS-HDR-TABLE-REC OCCURS 2000 TIMES
012800                           INDEXED BY HDR-IDX.
012900         10  HDR-T-REPORT-ID         PIC X(40).
013000         10  HDR-T-RECEIVER-NAME     PIC X(30).
013100         10  HDR-T-START-TS          PIC 9(10).
013200
013300 01  WS-DISP-TABLE.
013400     05  WS-DISP-TABLE-REC OCCURS 3 TIMES
013500                           INDEXED BY DISP-IDX.
013600         10  DISP-T-KEY              PIC X(10).
013700         10  DISP-T-COUNT            PIC 9(9) COMP.
013800
013900 01  WS-HOST-TABLE.
014000     05  WS-HOST-TABLE-REC OCCURS 2000 TIMES
014100                           INDEXED BY HOST-IDX.
014200         10  HOST-T-GROUP-KEY        PIC X(99).
014300         10  HOST-T-DISPLAY-KEY      PIC X(60).
014400         10  HOST-T-COUNT            PIC 9(9) COMP.
014500
014600 01  WS-RECV-TABLE.
014700     05  WS-RECV-TABLE-REC OCCURS 200 TIMES
014800                           INDEXED BY RECV-IDX.
014900         10  RECV-T-KEY              PIC X(30).
015000         10  RECV-T-COUNT            PIC 9(9) COMP.
015100
015200 01  WS-DKIM-TABLE.
015300     05  WS-DKIM-TABLE-REC OCCURS 500 TIMES
015400                           INDEXED BY DKIM-IDX.
015500         10  DKIM-T-KEY              PIC X(60).
015600         10  DKIM-T-COUNT            PIC 9(9) COMP.
015700
015800 01  WS-STATUS-TABLE.
015900     05  WS-STATUS-TABLE-REC OCCURS 6 TIMES
016000                           INDEXED BY STAT-IDX.
016100         10  STAT-T-KEY              PIC X(20).
016200         10  STAT-T-COUNT            PIC 9(9) COMP.
016300
016400 01  WS-SORT-WORK-REC.
016500     05  WS-SORT-KEY                 PIC X(99).
016600     05  WS-SORT-KEY2                PIC X(60).
016700     05  WS-SORT-COUNT               PIC 9(9) COMP.
016800
016900 01  WS-SPF-WORD                     PIC X(4).
017000 01  WS-DKIM-WORD                    PIC X(4).
017100
017200 01  COUNTERS-IDXS-AND-ACCUMULATORS.
017300     05  N-REPORTS                   PIC 9(7) COMP.
017400     05  N-HOSTS                     PIC 9(4) COMP.
017500     05  N-RECVS                     PIC 9(4) COMP.
017600     05  N-DKIMS                     PIC 9(4) COMP.
017700     05  MIN-START-TS                PIC 9(10) COMP.
017800     05  MAX-START-TS                PIC 9(10) COMP.
017900     05  WS-TOTAL-MSGS               PIC 9(9) COMP.
018000     05  I                           PIC 9(4) COMP.
018100     05  J                           PIC 9(4) COMP.
018200
018300******************************************************************
018400* DIAGNOSTIC DUMP VIEWS - OPERATOR HEX-DUMP AIDS FOR THE TWO
018500* BIGGEST OCCURS COUNTERS, SAME IDIOM AS DMRPCT/DMRLOAD           CR-0711
018600******************************************************************
018700 01  WS-HOST-COUNT-DUMP              PIC 9(4) COMP.
018800 01  WS-HOST-COUNT-ALPHA REDEFINES WS-HOST-COUNT-DUMP
018900                                     PIC X(2).
019000 01  WS-RECV-COUNT-DUMP              PIC 9(4) COMP.
019100 01  WS-RECV-COUNT-ALPHA REDEFINES WS-RECV-COUNT-DUMP
019200                                     PIC X(2).
019300 01  WS-DKIM-COUNT-DUMP              PIC 9(4) COMP.
019400 01  WS-DKIM-COUNT-ALPHA REDEFINES WS-DKIM-COUNT-DUMP
019500                                     PIC X(2).
019600
019700 01  MISC-WS-FLDS.
019800     05  RETURN-CD                   PIC S9(04) VALUE 0.
019900
020000 01  FLAGS-AND-SWITCHES.
020100     05  MORE-HDRS-SW                PIC X(01) VALUE "Y".
020200         88  NO-MORE-HDRS                VALUE "N".
020300     05  MORE-DTLS-SW                PIC X(01) VALUE "Y".
020400         88  NO-MORE-DTLS                VALUE "N".
020500     05  MORE-SIGS-SW                PIC X(01) VALUE "Y".
020600         88  NO-MORE-SIGS                VALUE "N".
020700     05  FOUND-SW                    PIC X(01) VALUE "N".
020800         88  KEY-FOUND                   VALUE "Y".
020900
021000 COPY ABENDREC.
021100** QSAM FILE
021200
021300 PROCEDURE DIVISION.
021400     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
021500     PERFORM 050-LOAD-HEADER-TABLE THRU 050-EXIT
021600         VARYING HDR-IDX FROM 1 BY 1 UNTIL NO-MORE-HDRS.
021700     PERFORM 100-MAINLINE THRU 100-EXIT
021800             UNTIL NO-MORE-DTLS.
021900     PERFORM 900-CLEANUP THRU 900-EXIT.
022000     MOVE ZERO TO RETURN-CODE.
022100     GOBACK.
022200
022300 000-HOUSEKEEPING.
022400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
022500     DISPLAY "******** BEGIN JOB DMRAGG1 ********".
022600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
022700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
022800     PERFORM 820-INIT-TABLES THRU 820-EXIT.
022900
023000     READ DMR-HEADER-FILE
023100         AT END MOVE "N" TO MORE-HDRS-SW
023200     END-READ.
023300     IF NO-MORE-HDRS
023400         MOVE "EMPTY HEADER STORE" TO ABEND-REASON
023500         GO TO 1000-ABEND-RTN.
023600
023700     READ DMR-DETAIL-FILE
023800         AT END MOVE "N" TO MORE-DTLS-SW
023900     END-READ.
024000
024100     READ DMR-SIG-FILE
024200         AT END MOVE "N" TO MORE-SIGS-SW
024300     END-READ.
024400 000-EXIT.
024500     EXIT.
024600
024700 820-INIT-TABLES.
024800******** R17 - FIXED DISPOSITION CATEGORIES START AT ZERO
024900     MOVE "none"       TO DISP-T-KEY(1).
025000     MOVE "quarantine" TO DISP-T-KEY(2).
025100     MOVE "reject"     TO DISP-T-KEY(3).
025200     MOVE ZERO TO DISP-T-COUNT(1), DISP-T-COUNT(2),
025300                  DISP-T-COUNT(3).
025400
025500******** R9 - FIXED STATUS-PAIR LABELS START AT ZERO              030211PLW
025600     MOVE "SPF:pass, DKIM:pass" TO STAT-T-KEY(1).
025700     MOVE "SPF:pass, DKIM:fail" TO STAT-T-KEY(2).
025800     MOVE "SPF:fail, DKIM:pass" TO STAT-T-KEY(3).
025900     MOVE "SPF:fail, DKIM:fail" TO STAT-T-KEY(4).
026000     MOVE "SPF:n/a, DKIM:pass"  TO STAT-T-KEY(5).
026100     MOVE "SPF:n/a, DKIM:fail"  TO STAT-T-KEY(6).
026200     MOVE ZERO TO STAT-T-COUNT(1), STAT-T-COUNT(2),
026300                  STAT-T-COUNT(3), STAT-T-COUNT(4),
026400                  STAT-T-COUNT(5), STAT-T-COUNT(6).
026500 820-EXIT.
026600     EXIT.
026700
026800 050-LOAD-HEADER-TABLE.
026900     MOVE "050-LOAD-HEADER-TABLE" TO PARA-NAME.
027000     IF HDR-IDX > 2000
027100         MOVE "** HEADER TABLE OVERFLOW" TO ABEND-REASON
027200         GO TO 1000-ABEND-RTN.
027300
027400     MOVE DMRH-REPORT-ID     TO HDR-T-REPORT-ID(HDR-IDX).
027500     MOVE DMRH-RECEIVER-NAME TO HDR-T-RECEIVER-NAME(HDR-IDX).
027600     MOVE DMRH-REPORT-START-TS TO HDR-T-START-TS(HDR-IDX).
027700
027800     ADD +1 TO N-REPORTS.
027900     IF N-REPORTS = 1
028000         MOVE DMRH-REPORT-START-TS TO MIN-START-TS, MAX-START-TS
028100     ELSE
028200         IF DMRH-REPORT-START-TS < MIN-START-TS
028300             MOVE DMRH-REPORT-START-TS TO MIN-START-TS
028400         END-IF
028500         IF DMRH-REPORT-START-TS > MAX-START-TS
028600             MOVE DMRH-REPORT-START-TS TO MAX-START-TS
028700         END-IF
028800     END-IF.
028900
029000     READ DMR-HEADER-FILE
029100         AT END MOVE "N" TO MORE-HDRS-SW
029200     END-READ.
029300 050-EXIT.
029400     EXIT.
029500
029600 100-MAINLINE.
029700     MOVE "100-MAINLINE" TO PARA-NAME.
029800     PERFORM 200-LOOKUP-RECEIVER THRU 200-EXIT.
029900     PERFORM 220-COUNT-DISPOSITION THRU 220-EXIT.
030000     PERFORM 240-COUNT-HOST THRU 240-EXIT.
030100     PERFORM 260-COUNT-RECEIVER THRU 260-EXIT.
030200     PERFORM 280-COUNT-STATUS-PAIR THRU 280-EXIT.
030300     PERFORM 300-COUNT-DKIM-DOMAINS THRU 300-EXIT.
030400
030500     READ DMR-DETAIL-FILE
030600         AT END MOVE "N" TO MORE-DTLS-SW
030700     END-READ.
030800 100-EXIT.
030900     EXIT.
031000
031100 200-LOOKUP-RECEIVER.
031200     MOVE "200-LOOKUP-RECEIVER" TO PARA-NAME.
031300     MOVE "N" TO FOUND-SW.
031400     SET HDR-IDX TO 1.
031500     SEARCH WS-HDR-TABLE-REC
031600         AT END
031700             MOVE "** DETAIL WITH NO PARENT HEADER" TO ABEND-REASON
031800             MOVE DMRD-REPORT-ID TO EXPECTED-VAL
031900             GO TO 1000-ABEND-RTN
032000         WHEN HDR-T-REPORT-ID(HDR-IDX) = DMRD-REPORT-ID
032100             MOVE "Y" TO FOUND-SW
032200     END-SEARCH.
032300 200-EXIT.
032400     EXIT.
032500
032600 220-COUNT-DISPOSITION.
032700     MOVE "220-COUNT-DISPOSITION" TO PARA-NAME.
032800     SET DISP-IDX TO 1.
032900     SEARCH WS-DISP-TABLE-REC
033000         AT END
033100             MOVE "** UNKNOWN DISPOSITION" TO ABEND-REASON
033200             MOVE DMRD-DISPOSITION TO EXPECTED-VAL
033300             GO TO 1000-ABEND-RTN
033400         WHEN DISP-T-KEY(DISP-IDX) = DMRD-DISPOSITION
033500             ADD DMRD-MSG-COUNT TO DISP-T-COUNT(DISP-IDX)
033600     END-SEARCH.
033700 220-EXIT.
033800     EXIT.
033900
034000 240-COUNT-HOST.
034100******** R8 - grouped by (HOSTNAME, IP-ADDRESS); display is
034200******** HOSTNAME, falling back to IP-ADDRESS when blank
034300     MOVE "240-COUNT-HOST" TO PARA-NAME.
034400     MOVE SPACES TO WS-SORT-KEY.
034500     STRING DMRD-HOSTNAME DMRD-IP-ADDRESS
034600            DELIMITED BY SIZE INTO WS-SORT-KEY.
034700
034800     MOVE "N" TO FOUND-SW.
034900     SET HOST-IDX TO 1.
035000     SEARCH WS-HOST-TABLE-REC
035100         AT END
035200             CONTINUE
035300         WHEN HOST-T-GROUP-KEY(HOST-IDX) = WS-SORT-KEY
035400             MOVE "Y" TO FOUND-SW
035500             ADD DMRD-MSG-COUNT TO HOST-T-COUNT(HOST-IDX)
035600     END-SEARCH.
035700
035800     IF NOT KEY-FOUND
035900         ADD +1 TO N-HOSTS
036000         IF N-HOSTS > 2000
036100             MOVE "** HOST TABLE OVERFLOW" TO ABEND-REASON
036200             GO TO 1000-ABEND-RTN
036300         END-IF
036400         MOVE WS-SORT-KEY TO HOST-T-GROUP-KEY(N-HOSTS)
036500         IF DMRD-HOSTNAME = SPACES
036600             MOVE DMRD-IP-ADDRESS TO HOST-T-DISPLAY-KEY(N-HOSTS)
036700         ELSE
036800             MOVE DMRD-HOSTNAME TO HOST-T-DISPLAY-KEY(N-HOSTS)
036900         END-IF
037000         MOVE DMRD-MSG-COUNT TO HOST-T-COUNT(N-HOSTS)
037100     END-IF.
037200
037300     ADD DMRD-MSG-COUNT TO WS-TOTAL-MSGS.
037400 240-EXIT.
037500     EXIT.
037600
037700 260-COUNT-RECEIVER.
037800     MOVE "260-COUNT-RECEIVER" TO PARA-NAME.
037900     MOVE "N" TO FOUND-SW.
038000     SET RECV-IDX TO 1.
038100     SEARCH WS-RECV-TABLE-REC
038200         AT END
038300             CONTINUE
038400         WHEN RECV-T-KEY(RECV-IDX) = HDR-T-RECEIVER-NAME(HDR-IDX)
038500             MOVE "Y" TO FOUND-SW
038600             ADD DMRD-MSG-COUNT TO RECV-T-COUNT(RECV-IDX)
038700     END-SEARCH.
038800
038900     IF NOT KEY-FOUND
039000         ADD +1 TO N-RECVS
039100         IF N-RECVS > 200
039200             MOVE "** RECEIVER TABLE OVERFLOW" TO ABEND-REASON
039300             GO TO 1000-ABEND-RTN
039400         END-IF
039500         MOVE HDR-T-RECEIVER-NAME(HDR-IDX) TO RECV-T-KEY(N-RECVS)
039600         MOVE DMRD-MSG-COUNT TO RECV-T-COUNT(N-RECVS)
039700     END-IF.
039800 260-EXIT.
039900     EXIT.
040000
040100 280-COUNT-STATUS-PAIR.
040200******** R9 - Y/N/U mapped to pass/fail/n-a, composite label
040300     MOVE "280-COUNT-STATUS-PAIR" TO PARA-NAME.
040400     IF DMRD-SPF-YES      MOVE "pass" TO WS-SPF-WORD
040500     ELSE IF DMRD-SPF-NO  MOVE "fail" TO WS-SPF-WORD
040600     ELSE                 MOVE "n/a"  TO WS-SPF-WORD.
040700
040800     IF DMRD-DKIM-YES     MOVE "pass" TO WS-DKIM-WORD
040900     ELSE                 MOVE "fail" TO WS-DKIM-WORD.
041000
041100     MOVE SPACES TO WS-SORT-KEY2.
041200     STRING "SPF:" DELIMITED BY SIZE
041300            WS-SPF-WORD DELIMITED BY SPACE
041400            ", DKIM:" DELIMITED BY SIZE
041500            WS-DKIM-WORD DELIMITED BY SPACE
041600            INTO WS-SORT-KEY2.
041700
041800     SET STAT-IDX TO 1.
041900     SEARCH WS-STATUS-TABLE-REC
042000         AT END
042100             MOVE "** UNKNOWN STATUS PAIR" TO ABEND-REASON
042200             MOVE WS-SORT-KEY2(1:20) TO EXPECTED-VAL
042300             GO TO 1000-ABEND-RTN
042400         WHEN STAT-T-KEY(STAT-IDX) = WS-SORT-KEY2(1:20)
042500             ADD DMRD-MSG-COUNT TO STAT-T-COUNT(STAT-IDX)
042600     END-SEARCH.
042700 280-EXIT.
042800     EXIT.
042900
043000 300-COUNT-DKIM-DOMAINS.
043100******** JOIN DETAIL x DKIM-SIGNATURE ON (REPORT-ID, RECORD-ID) -
043200******** BOTH FILES WERE WRITTEN IN THE SAME ASCENDING ORDER BY
043300******** DMRLOAD SO THE MATCHING SIGS ALWAYS FOLLOW RIGHT HERE
043400     MOVE "300-COUNT-DKIM-DOMAINS" TO PARA-NAME.
043500     PERFORM 320-MATCH-ONE-SIG THRU 320-EXIT
043600         UNTIL NO-MORE-SIGS
043700         OR DMRG-REPORT-ID NOT = DMRD-REPORT-ID
043800         OR DMRG-RECORD-ID NOT = DMRD-RECORD-ID.
043900 300-EXIT.
044000     EXIT.
044100
044200 320-MATCH-ONE-SIG.
044300     MOVE "N" TO FOUND-SW.
044400     SET DKIM-IDX TO 1.
044500     SEARCH WS-DKIM-TABLE-REC
044600         AT END
044700             CONTINUE
044800         WHEN DKIM-T-KEY(DKIM-IDX) = DMRG-DKIM-DOMAIN
044900             MOVE "Y" TO FOUND-SW
045000             ADD DMRD-MSG-COUNT TO DKIM-T-COUNT(DKIM-IDX)
045100     END-SEARCH.
045200
045300     IF NOT KEY-FOUND
045400         ADD +1 TO N-DKIMS
045500         IF N-DKIMS > 500
045600             MOVE "** DKIM-DOMAIN TABLE OVERFLOW" TO ABEND-REASON
045700             GO TO 1000-ABEND-RTN
045800         END-IF
045900         MOVE DMRG-DKIM-DOMAIN TO DKIM-T-KEY(N-DKIMS)
046000         MOVE DMRD-MSG-COUNT TO DKIM-T-COUNT(N-DKIMS)
046100     END-IF.
046200
046300     READ DMR-SIG-FILE
046400         AT END MOVE "N" TO MORE-SIGS-SW
046500     END-READ.
046600 320-EXIT.
046700     EXIT.
046800
046900 500-SORT-HOST-TABLE.
047000******** DESCENDING SELECTION SORT - SMALL-SHOP IDIOM, NO SORT
047100******** VERB SINCE THE TABLE LIVES IN WORKING-STORAGE
047200     MOVE "500-SORT-HOST-TABLE" TO PARA-NAME.
047300     PERFORM 510-SORT-HOST-OUTER THRU 510-EXIT
047400         VARYING I FROM 1 BY 1 UNTIL I > N-HOSTS.
047500 500-EXIT.
047600     EXIT.
047700
047800 510-SORT-HOST-OUTER.
047900     PERFORM 520-SORT-HOST-INNER THRU 520-EXIT
048000         VARYING J FROM I BY 1 UNTIL J > N-HOSTS.
048100 510-EXIT.
048200     EXIT.
048300
048400 520-SORT-HOST-INNER.
048500     IF HOST-T-COUNT(J) > HOST-T-COUNT(I)
048600         MOVE HOST-T-GROUP-KEY(I)   TO WS-SORT-KEY
048700         MOVE HOST-T-DISPLAY-KEY(I) TO WS-SORT-KEY2
048800         MOVE HOST-T-COUNT(I)       TO WS-SORT-COUNT
048900         MOVE HOST-T-GROUP-KEY(J)   TO HOST-T-GROUP-KEY(I)
049000         MOVE HOST-T-DISPLAY-KEY(J) TO HOST-T-DISPLAY-KEY(I)
049100         MOVE HOST-T-COUNT(J)       TO HOST-T-COUNT(I)
049200         MOVE WS-SORT-KEY           TO HOST-T-GROUP-KEY(J)
049300         MOVE WS-SORT-KEY2          TO HOST-T-DISPLAY-KEY(J)
049400         MOVE WS-SORT-COUNT         TO HOST-T-COUNT(J).
049500 520-EXIT.
049600     EXIT.
049700
049800 540-SORT-RECV-TABLE.
049900     MOVE "540-SORT-RECV-TABLE" TO PARA-NAME.
050000     PERFORM 550-SORT-RECV-OUTER THRU 550-EXIT
050100         VARYING I FROM 1 BY 1 UNTIL I > N-RECVS.
050200 540-EXIT.
050300     EXIT.
050400
050500 550-SORT-RECV-OUTER.
050600     PERFORM 560-SORT-RECV-INNER THRU 560-EXIT
050700         VARYING J FROM I BY 1 UNTIL J > N-RECVS.
050800 550-EXIT.
050900     EXIT.
051000
051100 560-SORT-RECV-INNER.
051200     IF RECV-T-COUNT(J) > RECV-T-COUNT(I)
051300         MOVE RECV-T-KEY(I)   TO WS-SORT-KEY2
051400         MOVE RECV-T-COUNT(I) TO WS-SORT-COUNT
051500         MOVE RECV-T-KEY(J)   TO RECV-T-KEY(I)
051600         MOVE RECV-T-COUNT(J) TO RECV-T-COUNT(I)
051700         MOVE WS-SORT-KEY2    TO RECV-T-KEY(J)
051800         MOVE WS-SORT-COUNT   TO RECV-T-COUNT(J).
051900 560-EXIT.
052000     EXIT.
052100
052200 580-SORT-DKIM-TABLE.
052300     MOVE "580-SORT-DKIM-TABLE" TO PARA-NAME.
052400     PERFORM 590-SORT-DKIM-OUTER THRU 590-EXIT
052500         VARYING I FROM 1 BY 1 UNTIL I > N-DKIMS.
052600 580-EXIT.
052700     EXIT.
052800
052900 590-SORT-DKIM-OUTER.
053000     PERFORM 595-SORT-DKIM-INNER THRU 595-EXIT
053100         VARYING J FROM I BY 1 UNTIL J > N-DKIMS.
053200 590-EXIT.
053300     EXIT.
053400
053500 595-SORT-DKIM-INNER.
053600     IF DKIM-T-COUNT(J) > DKIM-T-COUNT(I)
053700         MOVE DKIM-T-KEY(I)   TO WS-SORT-KEY2
053800         MOVE DKIM-T-COUNT(I) TO WS-SORT-COUNT
053900         MOVE DKIM-T-KEY(J)   TO DKIM-T-KEY(I)
054000         MOVE DKIM-T-COUNT(J) TO DKIM-T-COUNT(I)
054100         MOVE WS-SORT-KEY2    TO DKIM-T-KEY(J)
054200         MOVE WS-SORT-COUNT   TO DKIM-T-COUNT(J).
054300 595-EXIT.
054400     EXIT.
054500
054600 600-SORT-STATUS-TABLE.
054700     MOVE "600-SORT-STATUS-TABLE" TO PARA-NAME.
054800     PERFORM 610-SORT-STATUS-OUTER THRU 610-EXIT
054900         VARYING I FROM 1 BY 1 UNTIL I > 6.
055000 600-EXIT.
055100     EXIT.
055200
055300 610-SORT-STATUS-OUTER.
055400     PERFORM 620-SORT-STATUS-INNER THRU 620-EXIT
055500         VARYING J FROM I BY 1 UNTIL J > 6.
055600 610-EXIT.
055700     EXIT.
055800
055900 620-SORT-STATUS-INNER.
056000     IF STAT-T-COUNT(J) > STAT-T-COUNT(I)
056100         MOVE STAT-T-KEY(I)   TO WS-SORT-KEY2(1:20)
056200         MOVE STAT-T-COUNT(I) TO WS-SORT-COUNT
056300         MOVE STAT-T-KEY(J)   TO STAT-T-KEY(I)
056400         MOVE STAT-T-COUNT(J) TO STAT-T-COUNT(I)
056500         MOVE WS-SORT-KEY2(1:20) TO STAT-T-KEY(J)
056600         MOVE WS-SORT-COUNT   TO STAT-T-COUNT(J).
056700 620-EXIT.
056800     EXIT.
056900
057000 700-CLOSE-FILES.
057100     MOVE "700-CLOSE-FILES" TO PARA-NAME.
057200     CLOSE DMR-HEADER-FILE, DMR-DETAIL-FILE, DMR-SIG-FILE,
057300           DMR-SUMX-FILE, SYSOUT.
057400 700-EXIT.
057500     EXIT.
057600
057700 800-OPEN-FILES.
057800     MOVE "800-OPEN-FILES" TO PARA-NAME.
057900     OPEN INPUT DMR-HEADER-FILE, DMR-DETAIL-FILE, DMR-SIG-FILE.
058000     OPEN OUTPUT DMR-SUMX-FILE, SYSOUT.
058100 800-EXIT.
058200     EXIT.
058300
058400 900-CLEANUP.
058500     MOVE "900-CLEANUP" TO PARA-NAME.
058600     PERFORM 500-SORT-HOST-TABLE THRU 500-EXIT.
058700     PERFORM 540-SORT-RECV-TABLE THRU 540-EXIT.
058800     PERFORM 580-SORT-DKIM-TABLE THRU 580-EXIT.
058900     PERFORM 600-SORT-STATUS-TABLE THRU 600-EXIT.
059000
059100     MOVE N-HOSTS TO WS-HOST-COUNT-DUMP.
059200     MOVE N-RECVS TO WS-RECV-COUNT-DUMP.
059300     MOVE N-DKIMS TO WS-DKIM-COUNT-DUMP.
059400
059500     INITIALIZE DMR-SUMX-REC.
059600     MOVE "H" TO SUMX-REC-TYPE.
059700     MOVE N-REPORTS TO SUMX-COUNT.
059800     MOVE MIN-START-TS TO SUMX-MIN-TS.
059900     MOVE MAX-START-TS TO SUMX-MAX-TS.
060000     MOVE WS-TOTAL-MSGS TO SUMX-TOTAL-MSGS.
060100     WRITE DMR-SUMX-REC.
060200
060300******** WRITE ORDER MATTERS - DMRRPT NEEDS THE DISPOSITION AND
060400******** STATUS-PAIR ROWS (SMALL, FIXED-SIZE) UP FRONT SO ITS
060500******** DISPOSITION-SUMMARY SECTION AND R12 ADVISORY LINE CAN
060600******** BE BUILT BEFORE IT STREAMS THE POTENTIALLY LONG HOST,
060700******** RECEIVER AND DKIM-DOMAIN TABLES IN ONE PASS
060800     PERFORM 920-WRITE-DISP-ROWS THRU 920-EXIT
060900         VARYING I FROM 1 BY 1 UNTIL I > 3.
061000     PERFORM 960-WRITE-STATUS-ROWS THRU 960-EXIT
061100         VARYING I FROM 1 BY 1 UNTIL I > 6.
061200     PERFORM 930-WRITE-HOST-ROWS THRU 930-EXIT
061300         VARYING I FROM 1 BY 1 UNTIL I > N-HOSTS.
061400     PERFORM 940-WRITE-RECV-ROWS THRU 940-EXIT
061500         VARYING I FROM 1 BY 1 UNTIL I > N-RECVS.
061600     PERFORM 950-WRITE-DKIM-ROWS THRU 950-EXIT
061700         VARYING I FROM 1 BY 1 UNTIL I > N-DKIMS.
061800
061900     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
062000
062100     DISPLAY "** REPORTS AGGREGATED **".
062200     DISPLAY N-REPORTS.
062300     DISPLAY "** DISTINCT SENDER HOSTS **".
062400     DISPLAY N-HOSTS.
062500     DISPLAY "** DISTINCT RECEIVERS **".
062600     DISPLAY N-RECVS.
062700     DISPLAY "** DISTINCT DKIM DOMAINS **".
062800     DISPLAY N-DKIMS.
062900
063000     DISPLAY "******** NORMAL END OF JOB DMRAGG1 ********".
063100 900-EXIT.
063200     EXIT.
063300
063400 920-WRITE-DISP-ROWS.
063500     INITIALIZE DMR-SUMX-REC.
063600     MOVE "P" TO SUMX-REC-TYPE.
063700     MOVE DISP-T-KEY(I) TO SUMX-KEY.
063800     MOVE DISP-T-COUNT(I) TO SUMX-COUNT.
063900     WRITE DMR-SUMX-REC.
064000 920-EXIT.
064100     EXIT.
064200
064300 930-WRITE-HOST-ROWS.
064400     INITIALIZE DMR-SUMX-REC.
064500     MOVE "S" TO SUMX-REC-TYPE.
064600     MOVE HOST-T-DISPLAY-KEY(I) TO SUMX-KEY.
064700     MOVE HOST-T-COUNT(I) TO SUMX-COUNT.
064800     WRITE DMR-SUMX-REC.
064900 930-EXIT.
065000     EXIT.
065100
065200 940-WRITE-RECV-ROWS.
065300     INITIALIZE DMR-SUMX-REC.
065400     MOVE "R" TO SUMX-REC-TYPE.
065500     MOVE RECV-T-KEY(I) TO SUMX-KEY.
065600     MOVE RECV-T-COUNT(I) TO SUMX-COUNT.
065700     WRITE DMR-SUMX-REC.
065800 940-EXIT.
065900     EXIT.
066000
066100 950-WRITE-DKIM-ROWS.
066200     INITIALIZE DMR-SUMX-REC.
066300     MOVE "K" TO SUMX-REC-TYPE.
066400     MOVE DKIM-T-KEY(I) TO SUMX-KEY.
066500     MOVE DKIM-T-COUNT(I) TO SUMX-COUNT.
066600     WRITE DMR-SUMX-REC.
066700 950-EXIT.
066800     EXIT.
066900
067000 960-WRITE-STATUS-ROWS.
067100     INITIALIZE DMR-SUMX-REC.
067200     MOVE "T" TO SUMX-REC-TYPE.
067300     MOVE STAT-T-KEY(I) TO SUMX-KEY.
067400     MOVE STAT-T-COUNT(I) TO SUMX-COUNT.
067500     WRITE DMR-SUMX-REC.
067600 960-EXIT.
067700     EXIT.
067800
067900 1000-ABEND-RTN.
068000     WRITE SYSOUT-REC FROM ABEND-REC.
068100     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
068200     DISPLAY "*** ABNORMAL END OF JOB-DMRAGG1 ***" UPON CONSOLE.
068300     DIVIDE ZERO-VAL INTO ONE-VAL.
