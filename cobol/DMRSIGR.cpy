000100******************************************************************
000200* DMRSIGR  --  DKIM-SIGNATURE STORE RECORD
000300*              ZERO OR MORE OCCURRENCES PER DETAIL RECORD.
000400*              WRITTEN BY DMRLOAD, READ BY DMRAGG1.  KEYED
000500*              LOGICALLY (DMRG-REPORT-ID, DMRG-RECORD-ID,
000600*              DMRG-SIGNATURE-ID).
000700******************************************************************
000800 01  DMR-SIG-REC.
000900     05  DMRG-REPORT-ID              PIC X(40).
001000     05  DMRG-RECORD-ID              PIC 9(4).
001100     05  DMRG-SIGNATURE-ID           PIC 9(2).
001200     05  DMRG-DKIM-DOMAIN            PIC X(60).
001300     05  DMRG-DKIM-RESULT            PIC X(10).
001400         88  DMRG-RESULT-NONE           VALUE "none".
001500         88  DMRG-RESULT-NEUTRAL        VALUE "neutral".
001600     05  DMRG-DKIM-SELECTOR          PIC X(30).
001700     05  FILLER                      PIC X(10) VALUE SPACES.
