000100******************************************************************
000200* DMRDTLR  --  DETAIL STORE RECORD
000300*              ONE OCCURRENCE PER SOURCE ROW INSIDE A REPORT.
000400*              WRITTEN BY DMRLOAD, READ BY DMRAGG1 AND DMRAGG2.
000500*              KEYED LOGICALLY (DMRH-REPORT-ID, DMRD-RECORD-ID).
000600******************************************************************
000700 01  DMR-DETAIL-REC.
000800     05  DMRD-REPORT-ID              PIC X(40).
000900     05  DMRD-RECORD-ID              PIC 9(4).
001000     05  DMRD-IP-ADDRESS             PIC X(39).
001100     05  DMRD-HOSTNAME               PIC X(60).
001200     05  DMRD-DISPOSITION            PIC X(10).
001300         88  DMRD-DISP-NONE             VALUE "none".
001400         88  DMRD-DISP-QUARANTINE       VALUE "quarantine".
001500         88  DMRD-DISP-REJECT           VALUE "reject".
001600     05  DMRD-REASON                 PIC X(20).
001700     05  DMRD-SPF-PASS               PIC X(1).
001800         88  DMRD-SPF-YES               VALUE "Y".
001900         88  DMRD-SPF-NO                VALUE "N".
002000         88  DMRD-SPF-UNK               VALUE "U".
002100     05  DMRD-DKIM-PASS              PIC X(1).
002200         88  DMRD-DKIM-YES              VALUE "Y".
002300         88  DMRD-DKIM-NO               VALUE "N".
002400     05  DMRD-HEADER-FROM            PIC X(60).
002500     05  DMRD-ENVELOPE-FROM          PIC X(60).
002600     05  DMRD-MSG-COUNT              PIC 9(7).
002700     05  FILLER                      PIC X(10) VALUE SPACES.
