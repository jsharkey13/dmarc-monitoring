000100******************************************************************
000200* DMRHDRX  --  REPORT-FILENAME DE-DUP INDEX (VSAM KSDS)
000300*              ONE ENTRY PER REPORT ALREADY LOADED INTO THE
000400*              STORE - R1's DUPLICATE-SUPPRESSION LOOKUP KEY.
000500*              OWNED AND MAINTAINED BY DMRLOAD ONLY.
000600******************************************************************
000700 01  DMRHDRX-REC.
000800     05  DMRHDRX-KEY                 PIC X(60).
000900     05  FILLER                      PIC X(90).
