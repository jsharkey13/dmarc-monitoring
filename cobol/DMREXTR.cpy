000100******************************************************************
000200* DMREXTR --  RAW PER-TIMESTAMP STATUS EXTRACT RECORD
000300*             ONE PER DETAIL RECORD, PER CATEGORY (SPF/DKIM/DMARC).
000400*             WRITTEN BY DMRAGG2 IN DETAIL-STORE ORDER, THEN
000500*             PASSED THROUGH A SORT STEP (ASCENDING BY CATEGORY,
000600*             THEN TIMESTAMP) BEFORE DMRRPT READS IT - THE SAME
000700*             SORT-STEP HAND-OFF CONVENTION USED ELSEWHERE IN
000800*             THIS SHOP.  A DAY'S WORTH OF ROWS FOR A CATEGORY IS
000900*             THEREFORE ALWAYS TOGETHER AND IN ASCENDING DATE
001000*             ORDER BY THE TIME DMRRPT'S DAILY-TALLY CONTROL
001100*             BREAK SEES IT.
001200******************************************************************
001300 01  DMR-EXTR-REC.
001400     05  EXTR-CATEGORY               PIC X(1).
001500         88  EXTR-IS-SPF                VALUE "S".
001600         88  EXTR-IS-DKIM               VALUE "D".
001700         88  EXTR-IS-DMARC              VALUE "M".
001800     05  EXTR-TS                     PIC 9(10).
001900     05  EXTR-PASS-FLAG               PIC X(1).
002000         88  EXTR-PASSED                VALUE "Y".
002100         88  EXTR-FAILED                VALUE "N".
002200     05  EXTR-MSG-COUNT               PIC 9(7).
002300     05  FILLER                       PIC X(10) VALUE SPACES.
