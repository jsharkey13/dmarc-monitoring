000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DMRRPT.
000300 AUTHOR. JON SAYLES.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 05/02/89.
000600 DATE-COMPILED. 05/02/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*        THIS PROGRAM IS THE LAST STEP OF THE DMARC MONITORING
001300*        RUN.  IT READS THE GROUPED-COUNT EXTRACT DMRAGG1 BUILT
001400*        AND WRITES THE COLUMNAR SUMMARY REPORT - TITLE BLOCK,
001500*        DISPOSITION SUMMARY, AND THE FIVE 74-CHARACTER TABLES
001600*        (SENDER HOST, RECEIVER, DKIM DOMAIN, STATUS, AND POLICY
001700*        APPLIED).  IT THEN READS THE SORTED PER-TIMESTAMP
001800*        EXTRACT DMRAGG2 BUILT AND WRITES ONE DAILY TALLY LINE
001900*        PER CALENDAR DAY PER CATEGORY (SPF/DKIM/DMARC), CALLING
002000*        DMRPCT FOR THE PASS/FAIL PERCENTAGES.
002100*
002200*        THE SUMX EXTRACT IS PROCESSED IN ONE PASS - THE HEADER
002300*        ROW, THE THREE DISPOSITION ROWS AND THE SIX STATUS-PAIR
002400*        ROWS ARE BUFFERED FIRST (THEY ARE SMALL AND FIXED IN
002500*        SIZE), THEN THE HOST, RECEIVER AND DKIM-DOMAIN ROWS ARE
002600*        STREAMED STRAIGHT THROUGH WITHOUT EVER HOLDING MORE
002700*        THAN ONE ROW IN HAND - THE SAME READ-AHEAD IDIOM USED
002800*        ELSEWHERE IN THIS SHOP AGAINST ITS OWN SORTED FEEDS.
002900*
003000*        THE EXTR FILE ARRIVES PRE-SORTED ASCENDING BY CATEGORY
003100*        THEN TIMESTAMP (AN EXTERNAL SORT STEP, NOT THIS
003200*        PROGRAM) SO THE DAILY TALLY IS A PLAIN CONTROL BREAK ON
003300*        (CATEGORY, CALENDAR DAY) - NO TABLE OR SORT VERB NEEDED
003400*        HERE AT ALL.
003500*
003600******************************************************************
003700* CHANGE LOG
003800*----------------------------------------------------------------
003900* 050289 JS   ORIGINAL PROGRAM.
004000* 052692 TGD  PERCENT MATH PULLED OUT TO DMRPCT SO THIS PROGRAM
004100*             AND THE OTHER CALLING PROGRAMS ALL ROUND THE SAME
004200*             WAY.                                           CR-0803
004300* 052693 PLW  ADDED THE "WOULD HAVE REJECTED" ADVISORY LINE AT
004400*             THE SAME CR-0314 WALKTHROUGH THAT ADDED THE
004500*             STATUS-PAIR PRE-LOAD TO DMRAGG1.                CR-0314
004600* 110894 MM   PCT FIELDS MOVED STRAIGHT INTO THE TALLY LINE'S
004700*             ZONED EDIT FIELDS - NO INTERMEDIATE COMP-3 NEEDED
004800*             NOW THAT DMRPCT RETURNS ZONED.                  CR-1140
004900* 021898 JS   Y2K REVIEW - DATES ARE BUILT FROM EPOCH-DAY
005000*             ARITHMETIC, NO 2-DIGIT YEAR STORED ANYWHERE IN
005100*             THIS PROGRAM.  NOTHING TO FIX.                  CR-0604
005200* 081501 KP   ADDED DIAGNOSTIC REDEFINES FOR THE ROW COUNTER,
005300*             THE OTHERS-TOTAL, AND THE DAY NUMBER SO SUPPORT
005400*             CAN DUMP THEM IN HEX OFF A BAD-REPORT TICKET.   CR-0713
005500*----------------------------------------------------------------
005600******************************************************************
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600     ASSIGN TO UT-S-SYSOUT
006700       ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT DMR-SUMX-FILE
007000     ASSIGN TO UT-S-DMRSUMX
007100       ACCESS MODE IS SEQUENTIAL
007200       FILE STATUS IS OFCODE.
007300
007400     SELECT DMR-EXTR-FILE
007500     ASSIGN TO UT-S-DMREXTR
007600       ACCESS MODE IS SEQUENTIAL
007700       FILE STATUS IS OFCODE.
007800
007900     SELECT DMR-RPT-FILE
008000     ASSIGN TO UT-S-DMRRPT
008100       ACCESS MODE IS SEQUENTIAL
008200       FILE STATUS IS OFCODE.
008300
008400     SELECT DMR-TALY-FILE
008500     ASSIGN TO UT-S-DMRTALY
008600       ACCESS MODE IS SEQUENTIAL
008700       FILE STATUS IS OFCODE.
008800
008900 DATA DIVISION.
009000 FILE SECTION.
009100 FD  SYSOUT
009200     RECORDING MODE IS F
009300     LABEL RECORDS ARE STANDARD
009400     RECORD CONTAINS 120 CHARACTERS
009500     BLOCK CONTAINS 0 RECORDS
009600     DATA RECORD IS SYSOUT-REC.
009700 01  SYSOUT-REC  PIC X(120).
009800
009900****** BUILT BY DMRAGG1 - SEE DMRSUMX FOR THE ROW LAYOUT AND
010000****** ROW ORDER
010100 FD  DMR-SUMX-FILE
010200     RECORDING MODE IS F
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 113 CHARACTERS
010500     BLOCK CONTAINS 0 RECORDS
010600     DATA RECORD IS DMR-SUMX-REC.
010700 COPY DMRSUMX.
010800
010900****** BUILT BY DMRAGG2, THEN PASSED THROUGH AN EXTERNAL SORT
011000****** STEP - SEE DMREXTR FOR THE ASSUMED ORDERING
011100 FD  DMR-EXTR-FILE
011200     RECORDING MODE IS F
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 29 CHARACTERS
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS DMR-EXTR-REC.
011700 COPY DMREXTR.
011800
011900****** THE PRINTABLE SUMMARY REPORT - TITLE BLOCK, DISPOSITION
012000****** SUMMARY AND THE FIVE 74-CHARACTER TABLES
012100 FD  DMR-RPT-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     RECORD CONTAINS 80 CHARACTERS
012500     BLOCK CONTAINS 0 RECORDS
012600     DATA RECORD IS DMR-RPT-REC.
012700 01  DMR-RPT-REC  PIC X(80).
012800
012900****** ONE LINE PER CALENDAR DAY PER CATEGORY (SPF/DKIM/DMARC)
013000 FD  DMR-TALY-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 80 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS DMR-TALY-REC.
013600 01  DMR-TALY-REC  PIC X(80).
013700
013800** QSAM FILE
013900 WORKING-STORAGE SECTION.
014000
014100 01  FILE-STATUS-CODES.
014200     05  OFCODE                      PIC X(2).
014300         88  CODE-WRITE                 VALUE SPACES.
014400
014500******************************************************************
014600* THE THREE DISPOSITION ROWS AND SIX STATUS-PAIR ROWS ARE SMALL
014700* AND FIXED IN SIZE - THEY ARE HELD IN FULL SO THE DISPOSITION
014800* SUMMARY, THE R12 ADVISORY AND THE "DMARC STATUS"/"POLICY
014900* APPLIED" TABLES CAN ALL BE BUILT WITHOUT RE-READING THE FILE
015000******************************************************************
015100 01  WS-DISP-TABLE.
015200     05  WS-DISP-TABLE-REC OCCURS 3 TIMES
015300                           INDEXED BY DISP-IDX.
015400         10  DISP-T-KEY              PIC X(10).
015500         10  DISP-T-COUNT            PIC 9(9) COMP.
015600
015700 01  WS-STATUS-TABLE.
015800     05  WS-STATUS-TABLE-REC OCCURS 6 TIMES
015900                           INDEXED BY STAT-IDX.
016000         10  STAT-T-KEY              PIC X(20).
016100         10  STAT-T-COUNT            PIC 9(9) COMP.
016200
016300 01  WS-SORT-DISP-WORK.
016400     05  WS-SORT-DISP-KEY            PIC X(10).
016500     05  WS-SORT-DISP-COUNT          PIC 9(9) COMP.
016600
016700 01  WS-LOOKUP-WORK-AREA.
016800     05  WS-SEARCH-DISP-KEY          PIC X(10).
016900     05  WS-SEARCH-STAT-KEY          PIC X(20).
017000     05  WS-ADVISORY-COUNT-O         PIC Z(8)9.
017100     05  FILLER                      PIC X(10) VALUE SPACES.
017200
017300 01  WS-TITLE-EDIT-FLDS.
017400     05  WS-TOTAL-O                  PIC Z(8)9.
017500     05  WS-NREPORTS-O               PIC Z(6)9.
017600     05  FILLER                      PIC X(10) VALUE SPACES.
017700
017800 01  WS-DATE-DISPLAY-FLDS.
017900     05  WS-START-DATE-DISP          PIC X(10).
018000     05  WS-END-DATE-DISP            PIC X(10).
018100     05  FILLER                      PIC X(10) VALUE SPACES.
018200
018300******************************************************************
018400* DAY-NUMBER TO DD-MM-YYYY CONVERSION WORK AREA (R15) - PLAIN
018500* INTEGER ARITHMETIC, CIVIL-FROM-DAYS METHOD, NO DATE INTRINSICS
018600******************************************************************
018700 01  WS-DATE-PARTS.
018800     05  WS-DD-O                     PIC 99.
018900     05  FILLER                      PIC X VALUE "-".
019000     05  WS-MM-O                     PIC 99.
019100     05  FILLER                      PIC X VALUE "-".
019200     05  WS-YYYY-O                   PIC 9999.
019300
019400******************************************************************
019500* REPORT PRINT LINES - SAME "WRITE <FD-REC> FROM <WS-REC>" STYLE
019600* THIS SHOP USES FOR ITS HEADER, COLUMN-HEADING AND DETAIL LINES
019700******************************************************************
019800 01  WS-TITLE-LINE1                  PIC X(80).
019900 01  WS-TITLE-LINE2                  PIC X(80).
020000 01  WS-ADVISORY-LINE                 PIC X(80).
020100
020200 01  WS-DISP-SUMM-LINE.
020300     05  DSUM-COUNT-O                PIC ZZZZZ9.
020400     05  FILLER                      PIC X(1) VALUE SPACE.
020500     05  FILLER                      PIC X(18) VALUE
020600         "EMAILS HAVE BEEN ".
020700     05  DSUM-WORD-O                 PIC X(40).
020800     05  FILLER                      PIC X(11) VALUE SPACES.
020900
021000 01  WS-TABLE-HEADING-LINE.
021100     05  THDG-LABEL-O                PIC X(64).
021200     05  FILLER                      PIC X(1) VALUE "|".
021300     05  THDG-COUNT-O                PIC X(6) JUSTIFIED RIGHT.
021400
021500 01  WS-TABLE-RULE-LINE.
021600     05  FILLER                      PIC X(74) VALUE ALL "=".
021700
021800 01  WS-TABLE-DATA-LINE.
021900     05  TDTA-KEY-O                  PIC X(64).
022000     05  FILLER                      PIC X(1) VALUE "|".
022100     05  TDTA-COUNT-O                PIC ZZZZZ9.
022200
022300 01  WS-TRUNC-DOTS-LINE.
022400     05  FILLER                      PIC X(3) VALUE "...".
022500     05  FILLER                      PIC X(77) VALUE SPACES.
022600
022700 01  WS-OTHERS-LINE.
022800     05  OTH-LABEL-O                 PIC X(64) VALUE "[OTHERS]".
022900     05  FILLER                      PIC X(1) VALUE "|".
023000     05  OTH-COUNT-O                 PIC ZZZZZ9.
023100
023200 01  WS-TALLY-LINE.
023300     05  TALY-CATEGORY-O             PIC X(5).
023400     05  FILLER                      PIC X(1) VALUE SPACE.
023500     05  TALY-DATE-O                 PIC X(10).
023600     05  FILLER                      PIC X(1) VALUE SPACE.
023700     05  FILLER                      PIC X(5) VALUE "FAIL=".
023800     05  TALY-FAIL-O                 PIC Z(8)9.
023900     05  FILLER                      PIC X(1) VALUE SPACE.
024000     05  FILLER                      PIC X(5) VALUE "PASS=".
024100     05  TALY-PASS-O                 PIC Z(8)9.
024200     05  FILLER                      PIC X(1) VALUE SPACE.
024300     05  FILLER                      PIC X(9) VALUE "PCT-FAIL=".
024400     05  TALY-PCT-FAIL-O             PIC ZZ9.99.
024500     05  FILLER                      PIC X(1) VALUE SPACE.
024600     05  FILLER                      PIC X(9) VALUE "PCT-PASS=".
024700     05  TALY-PCT-PASS-O             PIC ZZ9.99.
024800
024900******************************************************************
025000* DMRPCT CALL INTERFACE - MUST MATCH THE SUBPROGRAM'S LINKAGE
025100* SECTION FIELD FOR FIELD
025200******************************************************************
025300 01  DMR-PCT-CALC-REC.
025400     05  DMR-PCT-PASS-COUNT          PIC 9(9) COMP.
025500     05  DMR-PCT-FAIL-COUNT          PIC 9(9) COMP.
025600     05  DMR-PCT-PASS-PCT            PIC 9(3)V99.
025700     05  DMR-PCT-FAIL-PCT            PIC 9(3)V99.
025800
025900 01  DMR-PCT-RETURN-CD               PIC 9(4) COMP.
026000
026100 01  COUNTERS-IDXS-AND-ACCUMULATORS.
026200     05  N-REPORTS                   PIC 9(7) COMP.
026300     05  MIN-START-TS                PIC 9(10) COMP.
026400     05  MAX-START-TS                PIC 9(10) COMP.
026500     05  WS-TOTAL-MSGS               PIC 9(9) COMP.
026600     05  WS-ROW-COUNT                PIC 9(4) COMP.
026700     05  WS-OTHERS-TOTAL             PIC 9(9) COMP.
026800     05  WS-REJECT-COUNT             PIC 9(9) COMP.
026900     05  WS-QUARANTINE-COUNT         PIC 9(9) COMP.
027000     05  WS-FOUND-DISP-COUNT         PIC 9(9) COMP.
027100     05  WS-FOUND-STAT-COUNT         PIC 9(9) COMP.
027200     05  WS-TALY-PASS-CT             PIC 9(9) COMP.
027300     05  WS-TALY-FAIL-CT             PIC 9(9) COMP.
027400     05  WS-EXTR-DAY-NUM             PIC 9(7) COMP.
027500     05  WS-CUR-DAY                  PIC 9(7) COMP.
027600     05  WS-CIVIL-DAYS               PIC 9(7) COMP.
027700     05  WS-Z                        PIC 9(7) COMP.
027800     05  WS-ERA                      PIC 9(4) COMP.
027900     05  WS-DOE                      PIC 9(6) COMP.
028000     05  WS-YOE                      PIC 9(3) COMP.
028100     05  WS-Y                        PIC 9(4) COMP.
028200     05  WS-DOY                      PIC 9(3) COMP.
028300     05  WS-MP                       PIC 9(2) COMP.
028400     05  WS-D                        PIC 9(2) COMP.
028500     05  WS-M                        PIC 9(2) COMP.
028600     05  I                           PIC 9(4) COMP.
028700     05  J                           PIC 9(4) COMP.
028800
028900 01  WS-CUR-CAT                      PIC X(1).
029000
029100******************************************************************
029200* DIAGNOSTIC DUMP VIEWS FOR SUPPORT - SAME IDIOM AS DMRAGG1 AND
029300* DMRAGG2                                                         081501KP
029400******************************************************************
029500 01  WS-ROWCOUNT-DUMP                PIC 9(4) COMP.
029600 01  WS-ROWCOUNT-ALPHA REDEFINES WS-ROWCOUNT-DUMP
029700                                     PIC X(2).
029800 01  WS-OTHERS-DUMP                  PIC 9(9) COMP.
029900 01  WS-OTHERS-ALPHA REDEFINES WS-OTHERS-DUMP
030000                                     PIC X(4).
030100 01  WS-DAYNUM-DUMP                  PIC 9(7) COMP.
030200 01  WS-DAYNUM-ALPHA REDEFINES WS-DAYNUM-DUMP
030300                                     PIC X(4).
030400
030500 01  MISC-WS-FLDS.
030600     05  RETURN-CD                   PIC S9(04) VALUE 0.
030700
030800 01  FLAGS-AND-SWITCHES.
030900     05  MORE-SUMX-SW                PIC X(01) VALUE "Y".
031000         88  NO-MORE-SUMX                VALUE "N".
031100     05  MORE-EXTR-SW                PIC X(01) VALUE "Y".
031200         88  NO-MORE-EXTR                VALUE "N".
031300     05  FIRST-TALLY-SW              PIC X(01) VALUE "Y".
031400         88  IS-FIRST-TALLY              VALUE "Y".
031500     05  WS-OTHERS-SW                PIC X(01) VALUE "N".
031600         88  HAVE-OTHERS                 VALUE "Y".
031700
031800 COPY ABENDREC.
031900** QSAM FILE
032000
032100 PROCEDURE DIVISION.
032200     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
032300     PERFORM 050-LOAD-HEADER-ROW THRU 050-EXIT.
032400     PERFORM 100-LOAD-DISP-TABLE THRU 100-EXIT
032500         VARYING DISP-IDX FROM 1 BY 1 UNTIL DISP-IDX > 3.
032600     PERFORM 120-LOAD-STATUS-TABLE THRU 120-EXIT
032700         VARYING STAT-IDX FROM 1 BY 1 UNTIL STAT-IDX > 6.
032800     PERFORM 200-PRINT-TITLE-BLOCK THRU 200-EXIT.
032900     PERFORM 220-PRINT-DISP-SUMMARY THRU 220-EXIT.
033000     PERFORM 300-STREAM-HOST-TABLE THRU 300-EXIT.
033100     PERFORM 340-STREAM-RECV-TABLE THRU 340-EXIT.
033200     PERFORM 380-STREAM-DKIM-TABLE THRU 380-EXIT.
033300     PERFORM 420-PRINT-STATUS-TABLE THRU 420-EXIT.
033400     PERFORM 440-PRINT-DISP-TABLE THRU 440-EXIT.
033500     PERFORM 500-DAILY-TALLY-PRIME THRU 500-EXIT.
033600     PERFORM 520-TALLY-MAINLINE THRU 520-EXIT
033700         UNTIL NO-MORE-EXTR.
033800     PERFORM 530-FLUSH-LAST-TALLY THRU 530-EXIT.
033900     PERFORM 900-CLEANUP THRU 900-EXIT.
034000     MOVE ZERO TO RETURN-CODE.
034100     GOBACK.
034200
034300 000-HOUSEKEEPING.
034400     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
034500     DISPLAY "******** BEGIN JOB DMRRPT ********".
034600     INITIALIZE COUNTERS-IDXS-AND-ACCUMULATORS.
034700     PERFORM 800-OPEN-FILES THRU 800-EXIT.
034800
034900     READ DMR-SUMX-FILE
035000         AT END MOVE "N" TO MORE-SUMX-SW
035100     END-READ.
035200     IF NO-MORE-SUMX
035300         MOVE "EMPTY SUMX EXTRACT" TO ABEND-REASON
035400         GO TO 1000-ABEND-RTN.
035500 000-EXIT.
035600     EXIT.
035700
035800 050-LOAD-HEADER-ROW.
035900     MOVE "050-LOAD-HEADER-ROW" TO PARA-NAME.
036000     IF NOT SUMX-IS-HEADER
036100         MOVE "** FIRST SUMX ROW NOT THE HEADER ROW"
036200             TO ABEND-REASON
036300         GO TO 1000-ABEND-RTN.
036400
036500     MOVE SUMX-COUNT       TO N-REPORTS.
036600     MOVE SUMX-MIN-TS      TO MIN-START-TS.
036700     MOVE SUMX-MAX-TS      TO MAX-START-TS.
036800     MOVE SUMX-TOTAL-MSGS  TO WS-TOTAL-MSGS.
036900
037000     READ DMR-SUMX-FILE
037100         AT END
037200             MOVE "** SUMX EXTRACT HAS ONLY A HEADER ROW"
037300                 TO ABEND-REASON
037400             GO TO 1000-ABEND-RTN
037500     END-READ.
037600 050-EXIT.
037700     EXIT.
037800
037900 100-LOAD-DISP-TABLE.
038000     MOVE "100-LOAD-DISP-TABLE" TO PARA-NAME.
038100     IF NOT SUMX-IS-DISP
038200         MOVE "** EXPECTED A DISPOSITION ROW IN SUMX EXTRACT"
038300             TO ABEND-REASON
038400         GO TO 1000-ABEND-RTN.
038500
038600     MOVE SUMX-KEY   TO DISP-T-KEY(DISP-IDX).
038700     MOVE SUMX-COUNT TO DISP-T-COUNT(DISP-IDX).
038800
038900     READ DMR-SUMX-FILE
039000         AT END
039100             MOVE "** SUMX EXTRACT TRUNCATED - DISPOSITION"
039200                 TO ABEND-REASON
039300             GO TO 1000-ABEND-RTN
039400     END-READ.
039500 100-EXIT.
039600     EXIT.
039700
039800 120-LOAD-STATUS-TABLE.
039900     MOVE "120-LOAD-STATUS-TABLE" TO PARA-NAME.
040000     IF NOT SUMX-IS-STATUS
040100         MOVE "** EXPECTED A STATUS-PAIR ROW IN SUMX EXTRACT"
040200             TO ABEND-REASON
040300         GO TO 1000-ABEND-RTN.
040400
040500     MOVE SUMX-KEY   TO STAT-T-KEY(STAT-IDX).
040600     MOVE SUMX-COUNT TO STAT-T-COUNT(STAT-IDX).
040700
040800     READ DMR-SUMX-FILE
040900         AT END MOVE "N" TO MORE-SUMX-SW
041000     END-READ.
041100 120-EXIT.
041200     EXIT.
041300
041400******************************************************************
041500* R18 - "<TITLE> EMAILS FROM <MIN> TO <MAX>" THEN THE REPORT
041600* AND MESSAGE TOTALS.  DATES ARE TAKEN FROM MIN-START-TS AND
041700* MAX-START-TS (R10) AND CONVERTED VIA 560-CONVERT-DAY-TO-DATE
041800******************************************************************
041900 200-PRINT-TITLE-BLOCK.
042000     MOVE "200-PRINT-TITLE-BLOCK" TO PARA-NAME.
042100     COMPUTE WS-CIVIL-DAYS = MIN-START-TS / 86400.
042200     PERFORM 560-CONVERT-DAY-TO-DATE THRU 560-EXIT.
042300     MOVE WS-DATE-PARTS TO WS-START-DATE-DISP.
042400
042500     COMPUTE WS-CIVIL-DAYS = MAX-START-TS / 86400.
042600     PERFORM 560-CONVERT-DAY-TO-DATE THRU 560-EXIT.
042700     MOVE WS-DATE-PARTS TO WS-END-DATE-DISP.
042800
042900     STRING "DMARC EMAILS FROM " DELIMITED BY SIZE
043000            WS-START-DATE-DISP    DELIMITED BY SIZE
043100            " TO "                DELIMITED BY SIZE
043200            WS-END-DATE-DISP      DELIMITED BY SIZE
043300            INTO WS-TITLE-LINE1.
043400     WRITE DMR-RPT-REC FROM WS-TITLE-LINE1.
043500
043600     MOVE WS-TOTAL-MSGS TO WS-TOTAL-O.
043700     MOVE N-REPORTS     TO WS-NREPORTS-O.
043800     STRING WS-TOTAL-O     DELIMITED BY SIZE
043900            " EMAILS IN "   DELIMITED BY SIZE
044000            WS-NREPORTS-O   DELIMITED BY SIZE
044100            " REPORTS"      DELIMITED BY SIZE
044200            INTO WS-TITLE-LINE2.
044300     WRITE DMR-RPT-REC FROM WS-TITLE-LINE2.
044400 200-EXIT.
044500     EXIT.
044600
044700******************************************************************
044800* R17 - THE THREE DISPOSITIONS ALWAYS PRINT, ZERO IF NO ROWS
044900* CAME THROUGH.  R12 - THE ADVISORY LINE ONLY PRINTS WHEN
045000* NOTHING WAS ACTUALLY REJECTED OR QUARANTINED
045100******************************************************************
045200 220-PRINT-DISP-SUMMARY.
045300     MOVE "220-PRINT-DISP-SUMMARY" TO PARA-NAME.
045400
045500     MOVE "reject" TO WS-SEARCH-DISP-KEY.
045600     PERFORM 230-FIND-DISP-COUNT THRU 230-EXIT.
045700     MOVE WS-FOUND-DISP-COUNT TO DSUM-COUNT-O, WS-REJECT-COUNT.
045800     MOVE "REJECTED" TO DSUM-WORD-O.
045900     WRITE DMR-RPT-REC FROM WS-DISP-SUMM-LINE.
046000
046100     MOVE "quarantine" TO WS-SEARCH-DISP-KEY.
046200     PERFORM 230-FIND-DISP-COUNT THRU 230-EXIT.
046300     MOVE WS-FOUND-DISP-COUNT TO DSUM-COUNT-O,
046400                                 WS-QUARANTINE-COUNT.
046500     MOVE "QUARANTINED" TO DSUM-WORD-O.
046600     WRITE DMR-RPT-REC FROM WS-DISP-SUMM-LINE.
046700
046800     MOVE "none" TO WS-SEARCH-DISP-KEY.
046900     PERFORM 230-FIND-DISP-COUNT THRU 230-EXIT.
047000     MOVE WS-FOUND-DISP-COUNT TO DSUM-COUNT-O.
047100     MOVE "ALLOWED THROUGH, NO POLICY APPLIED" TO DSUM-WORD-O.
047200     WRITE DMR-RPT-REC FROM WS-DISP-SUMM-LINE.
047300
047400     IF WS-REJECT-COUNT + WS-QUARANTINE-COUNT = ZERO
047500         MOVE "SPF:fail, DKIM:fail" TO WS-SEARCH-STAT-KEY
047600         PERFORM 240-FIND-STATUS-COUNT THRU 240-EXIT
047700         MOVE WS-FOUND-STAT-COUNT TO WS-ADVISORY-COUNT-O
047800         STRING
047900             "PUBLISHING A 'REJECT' POLICY WOULD HAVE DISCARDED "
048000                 DELIMITED BY SIZE
048100             WS-ADVISORY-COUNT-O DELIMITED BY SIZE
048200             " EMAILS."           DELIMITED BY SIZE
048300             INTO WS-ADVISORY-LINE
048400         WRITE DMR-RPT-REC FROM WS-ADVISORY-LINE
048500     END-IF.
048600 220-EXIT.
048700     EXIT.
048800
048900 230-FIND-DISP-COUNT.
049000     SET DISP-IDX TO 1.
049100     SEARCH WS-DISP-TABLE-REC
049200         AT END
049300             MOVE "** DISPOSITION KEY NOT IN SUMX TABLE"
049400                 TO ABEND-REASON
049500             MOVE WS-SEARCH-DISP-KEY TO EXPECTED-VAL
049600             GO TO 1000-ABEND-RTN
049700         WHEN DISP-T-KEY(DISP-IDX) = WS-SEARCH-DISP-KEY
049800             MOVE DISP-T-COUNT(DISP-IDX) TO WS-FOUND-DISP-COUNT
049900     END-SEARCH.
050000 230-EXIT.
050100     EXIT.
050200
050300 240-FIND-STATUS-COUNT.
050400     SET STAT-IDX TO 1.
050500     SEARCH WS-STATUS-TABLE-REC
050600         AT END
050700             MOVE "** STATUS-PAIR KEY NOT IN SUMX TABLE"
050800                 TO ABEND-REASON
050900             MOVE WS-SEARCH-STAT-KEY(1:20) TO EXPECTED-VAL
051000             GO TO 1000-ABEND-RTN
051100         WHEN STAT-T-KEY(STAT-IDX) = WS-SEARCH-STAT-KEY
051200             MOVE STAT-T-COUNT(STAT-IDX) TO WS-FOUND-STAT-COUNT
051300     END-SEARCH.
051400 240-EXIT.
051500     EXIT.
051600
051700******************************************************************
051800* R13 - SENDER HOST TABLE, TOP 25 BY COUNT DESCENDING (ALREADY
051900* SORTED BY DMRAGG1), THEN A "..." AND "[OTHERS]" ROW IF MORE
052000* ROWS EXIST.  THE TABLE IS STREAMED - ONLY ONE ROW IS EVER IN
052100* HAND AT A TIME
052200******************************************************************
052300 300-STREAM-HOST-TABLE.
052400     MOVE "300-STREAM-HOST-TABLE" TO PARA-NAME.
052500     MOVE "Sender Hostname" TO THDG-LABEL-O.
052600     MOVE "Sent" TO THDG-COUNT-O.
052700     WRITE DMR-RPT-REC FROM WS-TABLE-HEADING-LINE.
052800     WRITE DMR-RPT-REC FROM WS-TABLE-RULE-LINE.
052900
053000     MOVE ZERO TO WS-ROW-COUNT, WS-OTHERS-TOTAL.
053100     MOVE "N" TO WS-OTHERS-SW.
053200     PERFORM 310-HOST-ROW-LOOP THRU 310-EXIT
053300         UNTIL NO-MORE-SUMX OR NOT SUMX-IS-HOST.
053400     PERFORM 320-FINISH-HOST-SECTION THRU 320-EXIT.
053500 300-EXIT.
053600     EXIT.
053700
053800 310-HOST-ROW-LOOP.
053900     ADD +1 TO WS-ROW-COUNT.
054000     IF WS-ROW-COUNT NOT > 25
054100         MOVE SUMX-KEY   TO TDTA-KEY-O
054200         MOVE SUMX-COUNT TO TDTA-COUNT-O
054300         WRITE DMR-RPT-REC FROM WS-TABLE-DATA-LINE
054400     ELSE
054500         ADD SUMX-COUNT TO WS-OTHERS-TOTAL
054600         MOVE "Y" TO WS-OTHERS-SW
054700     END-IF.
054800
054900     READ DMR-SUMX-FILE
055000         AT END MOVE "N" TO MORE-SUMX-SW
055100     END-READ.
055200 310-EXIT.
055300     EXIT.
055400
055500 320-FINISH-HOST-SECTION.
055600     IF HAVE-OTHERS
055700         WRITE DMR-RPT-REC FROM WS-TRUNC-DOTS-LINE
055800         MOVE WS-OTHERS-TOTAL TO OTH-COUNT-O
055900         WRITE DMR-RPT-REC FROM WS-OTHERS-LINE
056000     END-IF.
056100     MOVE WS-ROW-COUNT     TO WS-ROWCOUNT-DUMP.
056200     MOVE WS-OTHERS-TOTAL  TO WS-OTHERS-DUMP.
056300 320-EXIT.
056400     EXIT.
056500
056600******************************************************************
056700* R13 - RECEIVER NAME TABLE, SAME TOP-25 TREATMENT AS THE HOST
056800* TABLE ABOVE
056900******************************************************************
057000 340-STREAM-RECV-TABLE.
057100     MOVE "340-STREAM-RECV-TABLE" TO PARA-NAME.
057200     MOVE "Receiver Name" TO THDG-LABEL-O.
057300     MOVE "Count" TO THDG-COUNT-O.
057400     WRITE DMR-RPT-REC FROM WS-TABLE-HEADING-LINE.
057500     WRITE DMR-RPT-REC FROM WS-TABLE-RULE-LINE.
057600
057700     MOVE ZERO TO WS-ROW-COUNT, WS-OTHERS-TOTAL.
057800     MOVE "N" TO WS-OTHERS-SW.
057900     PERFORM 350-RECV-ROW-LOOP THRU 350-EXIT
058000         UNTIL NO-MORE-SUMX OR NOT SUMX-IS-RECV.
058100     PERFORM 360-FINISH-RECV-SECTION THRU 360-EXIT.
058200 340-EXIT.
058300     EXIT.
058400
058500 350-RECV-ROW-LOOP.
058600     ADD +1 TO WS-ROW-COUNT.
058700     IF WS-ROW-COUNT NOT > 25
058800         MOVE SUMX-KEY   TO TDTA-KEY-O
058900         MOVE SUMX-COUNT TO TDTA-COUNT-O
059000         WRITE DMR-RPT-REC FROM WS-TABLE-DATA-LINE
059100     ELSE
059200         ADD SUMX-COUNT TO WS-OTHERS-TOTAL
059300         MOVE "Y" TO WS-OTHERS-SW
059400     END-IF.
059500
059600     READ DMR-SUMX-FILE
059700         AT END MOVE "N" TO MORE-SUMX-SW
059800     END-READ.
059900 350-EXIT.
060000     EXIT.
060100
060200 360-FINISH-RECV-SECTION.
060300     IF HAVE-OTHERS
060400         WRITE DMR-RPT-REC FROM WS-TRUNC-DOTS-LINE
060500         MOVE WS-OTHERS-TOTAL TO OTH-COUNT-O
060600         WRITE DMR-RPT-REC FROM WS-OTHERS-LINE
060700     END-IF.
060800     MOVE WS-ROW-COUNT     TO WS-ROWCOUNT-DUMP.
060900     MOVE WS-OTHERS-TOTAL  TO WS-OTHERS-DUMP.
061000 360-EXIT.
061100     EXIT.
061200
061300******************************************************************
061400* R13 - DKIM SIGNING DOMAIN TABLE, SAME TOP-25 TREATMENT AGAIN
061500******************************************************************
061600 380-STREAM-DKIM-TABLE.
061700     MOVE "380-STREAM-DKIM-TABLE" TO PARA-NAME.
061800     MOVE "DKIM Signing Domain" TO THDG-LABEL-O.
061900     MOVE "Count" TO THDG-COUNT-O.
062000     WRITE DMR-RPT-REC FROM WS-TABLE-HEADING-LINE.
062100     WRITE DMR-RPT-REC FROM WS-TABLE-RULE-LINE.
062200
062300     MOVE ZERO TO WS-ROW-COUNT, WS-OTHERS-TOTAL.
062400     MOVE "N" TO WS-OTHERS-SW.
062500     PERFORM 390-DKIM-ROW-LOOP THRU 390-EXIT
062600         UNTIL NO-MORE-SUMX OR NOT SUMX-IS-DKIM.
062700     PERFORM 400-FINISH-DKIM-SECTION THRU 400-EXIT.
062800 380-EXIT.
062900     EXIT.
063000
063100 390-DKIM-ROW-LOOP.
063200     ADD +1 TO WS-ROW-COUNT.
063300     IF WS-ROW-COUNT NOT > 25
063400         MOVE SUMX-KEY   TO TDTA-KEY-O
063500         MOVE SUMX-COUNT TO TDTA-COUNT-O
063600         WRITE DMR-RPT-REC FROM WS-TABLE-DATA-LINE
063700     ELSE
063800         ADD SUMX-COUNT TO WS-OTHERS-TOTAL
063900         MOVE "Y" TO WS-OTHERS-SW
064000     END-IF.
064100
064200     READ DMR-SUMX-FILE
064300         AT END MOVE "N" TO MORE-SUMX-SW
064400     END-READ.
064500 390-EXIT.
064600     EXIT.
064700
064800 400-FINISH-DKIM-SECTION.
064900     IF HAVE-OTHERS
065000         WRITE DMR-RPT-REC FROM WS-TRUNC-DOTS-LINE
065100         MOVE WS-OTHERS-TOTAL TO OTH-COUNT-O
065200         WRITE DMR-RPT-REC FROM WS-OTHERS-LINE
065300     END-IF.
065400     MOVE WS-ROW-COUNT     TO WS-ROWCOUNT-DUMP.
065500     MOVE WS-OTHERS-TOTAL  TO WS-OTHERS-DUMP.
065600 400-EXIT.
065700     EXIT.
065800
065900******************************************************************
066000* R14 - "DMARC STATUS" TABLE PRINTS IN FULL, NO TOP-N.  ALREADY
066100* SORTED DESCENDING BY DMRAGG1 SO NO RE-SORT NEEDED HERE
066200******************************************************************
066300 420-PRINT-STATUS-TABLE.
066400     MOVE "420-PRINT-STATUS-TABLE" TO PARA-NAME.
066500     MOVE "DMARC Status" TO THDG-LABEL-O.
066600     MOVE "Count" TO THDG-COUNT-O.
066700     WRITE DMR-RPT-REC FROM WS-TABLE-HEADING-LINE.
066800     WRITE DMR-RPT-REC FROM WS-TABLE-RULE-LINE.
066900     PERFORM 430-PRINT-STATUS-ROW THRU 430-EXIT
067000         VARYING STAT-IDX FROM 1 BY 1 UNTIL STAT-IDX > 6.
067100 420-EXIT.
067200     EXIT.
067300
067400 430-PRINT-STATUS-ROW.
067500     MOVE STAT-T-KEY(STAT-IDX)   TO TDTA-KEY-O.
067600     MOVE STAT-T-COUNT(STAT-IDX) TO TDTA-COUNT-O.
067700     WRITE DMR-RPT-REC FROM WS-TABLE-DATA-LINE.
067800 430-EXIT.
067900     EXIT.
068000
068100******************************************************************
068200* R14 - "POLICY APPLIED" TABLE, SAME THREE COUNTS AS THE
068300* DISPOSITION SUMMARY BUT SORTED DESCENDING AND SHOWN AS A
068400* TABLE.  THE DISPOSITION TABLE IS ONLY 3 ENTRIES SO THE SORT
068500* HERE IS THE SAME DESCENDING SELECTION SORT DMRAGG1 USES, JUST
068600* SCALED DOWN
068700******************************************************************
068800 440-PRINT-DISP-TABLE.
068900     MOVE "440-PRINT-DISP-TABLE" TO PARA-NAME.
069000     PERFORM 450-SORT-DISP-TABLE THRU 450-EXIT.
069100     MOVE "Policy Applied" TO THDG-LABEL-O.
069200     MOVE "Count" TO THDG-COUNT-O.
069300     WRITE DMR-RPT-REC FROM WS-TABLE-HEADING-LINE.
069400     WRITE DMR-RPT-REC FROM WS-TABLE-RULE-LINE.
069500     PERFORM 480-PRINT-DISP-ROW THRU 480-EXIT
069600         VARYING DISP-IDX FROM 1 BY 1 UNTIL DISP-IDX > 3.
069700 440-EXIT.
069800     EXIT.
069900
070000 450-SORT-DISP-TABLE.
070100     PERFORM 460-SORT-DISP-OUTER THRU 460-EXIT
070200         VARYING I FROM 1 BY 1 UNTIL I > 3.
070300 450-EXIT.
070400     EXIT.
070500
070600 460-SORT-DISP-OUTER.
070700     PERFORM 470-SORT-DISP-INNER THRU 470-EXIT
070800         VARYING J FROM I BY 1 UNTIL J > 3.
070900 460-EXIT.
071000     EXIT.
071100
071200 470-SORT-DISP-INNER.
071300     IF DISP-T-COUNT(J) > DISP-T-COUNT(I)
071400         MOVE DISP-T-KEY(I)      TO WS-SORT-DISP-KEY
071500         MOVE DISP-T-COUNT(I)    TO WS-SORT-DISP-COUNT
071600         MOVE DISP-T-KEY(J)      TO DISP-T-KEY(I)
071700         MOVE DISP-T-COUNT(J)    TO DISP-T-COUNT(I)
071800         MOVE WS-SORT-DISP-KEY   TO DISP-T-KEY(J)
071900         MOVE WS-SORT-DISP-COUNT TO DISP-T-COUNT(J).
072000 470-EXIT.
072100     EXIT.
072200
072300 480-PRINT-DISP-ROW.
072400     MOVE DISP-T-KEY(DISP-IDX)   TO TDTA-KEY-O.
072500     MOVE DISP-T-COUNT(DISP-IDX) TO TDTA-COUNT-O.
072600     WRITE DMR-RPT-REC FROM WS-TABLE-DATA-LINE.
072700 480-EXIT.
072800     EXIT.
072900
073000******************************************************************
073100* DAILY TALLY SECTION - THE EXTR FILE ARRIVES PRE-SORTED
073200* ASCENDING BY CATEGORY THEN TIMESTAMP SO THIS IS A PLAIN
073300* CONTROL BREAK ON (CATEGORY, CALENDAR DAY)
073400******************************************************************
073500 500-DAILY-TALLY-PRIME.
073600     MOVE "500-DAILY-TALLY-PRIME" TO PARA-NAME.
073700     MOVE "Y" TO FIRST-TALLY-SW.
073800     READ DMR-EXTR-FILE
073900         AT END MOVE "N" TO MORE-EXTR-SW
074000     END-READ.
074100 500-EXIT.
074200     EXIT.
074300
074400 520-TALLY-MAINLINE.
074500     MOVE "520-TALLY-MAINLINE" TO PARA-NAME.
074600     COMPUTE WS-EXTR-DAY-NUM = EXTR-TS / 86400.
074700
074800     IF IS-FIRST-TALLY
074900         MOVE EXTR-CATEGORY  TO WS-CUR-CAT
075000         MOVE WS-EXTR-DAY-NUM TO WS-CUR-DAY
075100         MOVE "N" TO FIRST-TALLY-SW
075200     ELSE
075300         IF EXTR-CATEGORY NOT = WS-CUR-CAT
075400            OR WS-EXTR-DAY-NUM NOT = WS-CUR-DAY
075500             PERFORM 540-WRITE-TALLY-LINE THRU 540-EXIT
075600             MOVE ZERO TO WS-TALY-PASS-CT, WS-TALY-FAIL-CT
075700             MOVE EXTR-CATEGORY   TO WS-CUR-CAT
075800             MOVE WS-EXTR-DAY-NUM TO WS-CUR-DAY
075900         END-IF
076000     END-IF.
076100
076200     IF EXTR-PASSED
076300         ADD EXTR-MSG-COUNT TO WS-TALY-PASS-CT
076400     ELSE
076500         ADD EXTR-MSG-COUNT TO WS-TALY-FAIL-CT
076600     END-IF.
076700
076800     READ DMR-EXTR-FILE
076900         AT END MOVE "N" TO MORE-EXTR-SW
077000     END-READ.
077100 520-EXIT.
077200     EXIT.
077300
077400 530-FLUSH-LAST-TALLY.
077500     MOVE "530-FLUSH-LAST-TALLY" TO PARA-NAME.
077600     IF NOT IS-FIRST-TALLY
077700         PERFORM 540-WRITE-TALLY-LINE THRU 540-EXIT
077800     END-IF.
077900 530-EXIT.
078000     EXIT.
078100
078200******************************************************************
078300* R16 - DMRPCT DOES THE PASS/FAIL PERCENT MATH, ROUNDED TO TWO
078400* DECIMALS, SAME ROUTINE ALL THREE CATEGORIES SHARE
078500******************************************************************
078600 540-WRITE-TALLY-LINE.
078700     MOVE "540-WRITE-TALLY-LINE" TO PARA-NAME.
078800     MOVE WS-CUR-DAY TO WS-CIVIL-DAYS, WS-DAYNUM-DUMP.
078900     PERFORM 560-CONVERT-DAY-TO-DATE THRU 560-EXIT.
079000     MOVE WS-DATE-PARTS TO TALY-DATE-O.
079100
079200     IF WS-CUR-CAT = "S"
079300         MOVE "SPF" TO TALY-CATEGORY-O
079400     ELSE
079500         IF WS-CUR-CAT = "D"
079600             MOVE "DKIM" TO TALY-CATEGORY-O
079700         ELSE
079800             MOVE "DMARC" TO TALY-CATEGORY-O
079900         END-IF
080000     END-IF.
080100
080200     MOVE WS-TALY-PASS-CT TO DMR-PCT-PASS-COUNT.
080300     MOVE WS-TALY-FAIL-CT TO DMR-PCT-FAIL-COUNT.
080400     CALL "DMRPCT" USING DMR-PCT-CALC-REC, DMR-PCT-RETURN-CD.
080500
080600     MOVE WS-TALY-FAIL-CT     TO TALY-FAIL-O.
080700     MOVE WS-TALY-PASS-CT     TO TALY-PASS-O.
080800     MOVE DMR-PCT-FAIL-PCT    TO TALY-PCT-FAIL-O.
080900     MOVE DMR-PCT-PASS-PCT    TO TALY-PCT-PASS-O.
081000
081100     WRITE DMR-TALY-REC FROM WS-TALLY-LINE.
081200 540-EXIT.
081300     EXIT.
081400
081500******************************************************************
081600* R15 - EPOCH-DAY TO DD-MM-YYYY, HOWARD HINNANT'S CIVIL-FROM-
081700* DAYS METHOD.  ALL INPUTS HERE ARE POST-1970 SO EVERY VALUE IS
081800* NON-NEGATIVE AND PLAIN INTEGER DIVISION BEHAVES LIKE THE
081900* FLOOR DIVISION THE METHOD ASSUMES
082000******************************************************************
082100 560-CONVERT-DAY-TO-DATE.
082200     MOVE "560-CONVERT-DAY-TO-DATE" TO PARA-NAME.
082300     COMPUTE WS-Z   = WS-CIVIL-DAYS + 719468.
082400     COMPUTE WS-ERA = WS-Z / 146097.
082500     COMPUTE WS-DOE = WS-Z - (WS-ERA * 146097).
082600     COMPUTE WS-YOE =
082700         (WS-DOE - (WS-DOE / 1460) + (WS-DOE / 36524)
082800                 - (WS-DOE / 146096)) / 365.
082900     COMPUTE WS-Y   = WS-YOE + (WS-ERA * 400).
083000     COMPUTE WS-DOY =
083100         WS-DOE - ((365 * WS-YOE) + (WS-YOE / 4)
083200                                  - (WS-YOE / 100)).
083300     COMPUTE WS-MP  = ((5 * WS-DOY) + 2) / 153.
083400     COMPUTE WS-D   = WS-DOY - (((153 * WS-MP) + 2) / 5) + 1.
083500     IF WS-MP < 10
083600         COMPUTE WS-M = WS-MP + 3
083700     ELSE
083800         COMPUTE WS-M = WS-MP - 9
083900     END-IF.
084000     IF WS-M <= 2
084100         ADD 1 TO WS-Y
084200     END-IF.
084300     MOVE WS-D    TO WS-DD-O.
084400     MOVE WS-M    TO WS-MM-O.
084500     MOVE WS-Y    TO WS-YYYY-O.
084600 560-EXIT.
084700     EXIT.
084800
084900 700-CLOSE-FILES.
085000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
085100     CLOSE DMR-SUMX-FILE, DMR-EXTR-FILE, DMR-RPT-FILE,
085200           DMR-TALY-FILE, SYSOUT.
085300 700-EXIT.
085400     EXIT.
085500
085600 800-OPEN-FILES.
085700     MOVE "800-OPEN-FILES" TO PARA-NAME.
085800     OPEN INPUT DMR-SUMX-FILE, DMR-EXTR-FILE.
085900     OPEN OUTPUT DMR-RPT-FILE, DMR-TALY-FILE, SYSOUT.
086000 800-EXIT.
086100     EXIT.
086200
086300 900-CLEANUP.
086400     MOVE "900-CLEANUP" TO PARA-NAME.
086500     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
086600     DISPLAY "** REPORTS SUMMARISED **".
086700     DISPLAY N-REPORTS.
086800     DISPLAY "******** NORMAL END OF JOB DMRRPT ********".
086900 900-EXIT.
087000     EXIT.
087100
087200 1000-ABEND-RTN.
087300     WRITE SYSOUT-REC FROM ABEND-REC.
087400     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
087500     DISPLAY "*** ABNORMAL END OF JOB-DMRRPT ***" UPON CONSOLE.
087600     DIVIDE ZERO-VAL INTO ONE-VAL.
