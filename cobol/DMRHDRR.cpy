000100******************************************************************
000200* DMRHDRR  --  REPORT-HEADER STORE RECORD
000300*              ONE OCCURRENCE PER AGGREGATE REPORT RECEIVED.
000400*              WRITTEN BY DMRLOAD, READ BY DMRAGG1 AND DMRAGG2.
000500*              LOGICAL KEY IS DMRH-REPORT-ID; THE DE-DUP LOOKUP
000600*              AGAINST DMRHDRX IS BY DMRH-REPORT-FILENAME.
000700******************************************************************
000800 01  DMR-HEADER-REC.
000900     05  DMRH-REPORT-ID              PIC X(40).
001000     05  DMRH-RECEIVER-NAME          PIC X(30).
001100     05  DMRH-REPORT-FILENAME        PIC X(60).
001200     05  DMRH-REPORT-START-TS        PIC 9(10).
001300     05  DMRH-REPORT-END-TS          PIC 9(10).
001400     05  FILLER                      PIC X(10) VALUE SPACES.
