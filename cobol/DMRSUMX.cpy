000100******************************************************************
000200* DMRSUMX --  UNIT-2 AGGREGATE EXTRACT RECORD
000300*             WRITTEN BY DMRAGG1, READ BY DMRRPT TO BUILD THE
000400*             SUMMARY REPORT'S TABLES WITHOUT DMRRPT HAVING TO
000500*             RE-SCAN THE WHOLE RECORD STORE ITSELF.
000600*
000700*             ONE "H" HEADER ROW FIRST (REPORT COUNT, REPORTING-
000800*             PERIOD BOUNDS, GRAND TOTAL MESSAGE COUNT), THEN ONE
000900*             ROW PER DISTINCT KEY IN EACH CATEGORY, ALREADY
001000*             SORTED DESCENDING BY COUNT WITHIN CATEGORY.  ROW
001100*             ORDER IN THE FILE IS H, THEN ALL "P" (DISPOSITION),
001200*             THEN ALL "T" (STATUS-PAIR), THEN ALL "S" (HOST),
001300*             "R" (RECEIVER) AND "K" (DKIM-DOMAIN) - THE SMALL
001400*             FIXED-SIZE CATEGORIES COME FIRST SO DMRRPT HAS
001500*             THEM IN HAND BEFORE IT STREAMS THE LONGER TABLES.
001600******************************************************************
001700 01  DMR-SUMX-REC.
001800     05  SUMX-REC-TYPE               PIC X(1).
001900         88  SUMX-IS-HEADER             VALUE "H".
002000         88  SUMX-IS-DISP               VALUE "P".
002100         88  SUMX-IS-HOST               VALUE "S".
002200         88  SUMX-IS-RECV               VALUE "R".
002300         88  SUMX-IS-DKIM               VALUE "K".
002400         88  SUMX-IS-STATUS             VALUE "T".
002500     05  SUMX-KEY                    PIC X(64).
002600     05  SUMX-COUNT                  PIC 9(9).
002700     05  SUMX-MIN-TS                 PIC 9(10).
002800     05  SUMX-MAX-TS                 PIC 9(10).
002900     05  SUMX-TOTAL-MSGS             PIC 9(9).
003000     05  FILLER                      PIC X(10) VALUE SPACES.
